000100*************************************************                 
000200*                                                *                
000300*  Record Definition For Crew Role Hour        *                  
000400*       Requirement File                        *                 
000500*************************************************                 
000600*  File size 30 bytes.                                            
000700*                                                                 
000800* 09/02/26 vbc - Created.                                         
000900*                                                                 
001000 01  LB-Crwreq-Record.                                            
001100     03  Crr-Crew-Id             pic x(8).                        
001200     03  Crr-Role                pic x(12).                       
001300     03  Crr-Req-Hours           pic 9(2).                        
001400     03  filler                  pic x(08).                       
001500*                                                                 
