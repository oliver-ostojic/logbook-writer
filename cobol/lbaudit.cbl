000100*************************************************************     
000200*                                                            *    
000300*                Logbook Schedule Audit Suite               *     
000400*      Hard-Constraint Validator, Preference Scorer And     *     
000500*                    Audit Report Writer                    *     
000600*                                                            *    
000700*************************************************************     
000800*                                                                 
000900 identification division.                                         
001000*                                                                 
001100 program-id.          lbaudit.                                    
001200 author.               V B Coen.                                  
001300 installation.         Applewood Computers.                       
001400 date-written.         22/05/89.                                  
001500 date-compiled.                                                   
001600 security.             Copyright (C) 1989-2026 V B Coen.          
001700                        Distributed under the GNU General         
001800                        Public License.  See file COPYING.        
001900*                                                                 
002000* Remarks.             Step U2 - validates the proposed           
002100*                       ASSIGNMENT-FILE schedule against every    
002200*                       hard business rule, appending one         
002300*                       VIOLATION record per failure to the       
002400*                       file LBELIG opened.  Step U4 - scores     
002500*                       the schedule against crew/store           
002600*                       preference weights.  Step U5 - prints     
002700*                       the audit report - header page, one       
002800*                       detail group per crew (banner, each       
002900*                       assignment, role summary, crew total),    
003000*                       a violations section by category and      
003100*                       grand totals.                             
003200*                                                                 
003300* Changes:                                                        
003400* 22/05/89 vbc - 1.0.00 Created for the Logbook audit suite.      
003500* 02/11/91 vbc - 1.0.01 BB030 now checks every slot of the        
003600*                       hour, not just the first - the pilot      
003700*                       run was missing mid-hour shortfalls.      
003800* 19/07/94 jt  - 1.0.02 BB066 coverage-window start check         
003900*                       added - a DEMO assignment starting        
004000*                       before the window opened was slipping     
004100*                       past the slot-count check alone.          
004200* 11/05/96 vbc - 1.0.03 Sort-On-Read replaced by AA053's own      
004300*                       exchange sort - the analyst would not     
004400*                       sign off a SORT verb against a file       
004500*                       this suite has no sort work area for.     
004600* 23/09/98 vbc - Y2K.  Checked - no 2 digit year fields in        
004700*                       this program or its copybooks.  No        
004800*                       change needed, logged per the review.     
004900* 14/04/02 vbc - 1.0.04 BB074 was applying the crew REGISTER      
005000*                       override even when the crew field was     
005100*                       unset (zero/99) - widened every REG-      
005200*                       ISTER crew's bounds to nothing by         
005300*                       mistake.                                  
005400* 30/01/13 vbc - 1.0.05 DD042/DD072 switch scan was comparing     
005500*                       the first in-shift slot against the       
005600*                       initial "off" flag and charging a         
005700*                       phantom switch - WS-Bb-Started-Sw         
005800*                       added to skip the first compare.          
005900* 07/06/19 rjc - 1.0.06 EE023 was scanning the whole work         
006000*                       table for every crew - left as is on      
006100*                       the analyst's say, table is small         
006200*                       enough not to matter at this volume.      
006300* 26/11/25 vbc - 1.0.07 Violation category counters added so      
006400*                       EE033 can head up each group with its     
006500*                       own count without a second file pass.     
006600* 09/02/26 vbc - 1.0.08 Tidy pass ahead of the 2026 pilot -       
006700*                       variable names and comments only.         
006800* 10/08/26 vbc - 1.0.09 AA031/AA037 were seeding LUNCH_BREAK      
006900*                       instead of MEAL_BREAK and never set the   
007000*                       Universal flag on the four default        
007100*                       roles - picked up on review against       
007200*                       LBELIG's own copy of this table build.    
007300* 10/08/26 vbc - 1.0.10 EE030 rebuilt - BB020's own crew-by-      
007400*                       crew pass interleaves ONEPERSLOT and      
007500*                       GAP records in Violation-File, so the     
007600*                       old break-on-change read was heading      
007700*                       up the same category more than once.      
007800*                       EE030 now drives off the twelve           
007900*                       category literals itself and EE035        
008000*                       rereads the file fresh for each one.      
008100*                                                                 
008200 environment division.                                            
008300 copy "envdiv.cob".                                               
008400 input-output section.                                            
008500 file-control.                                                    
008600     copy "selstore.cob".                                         
008700     copy "selcrew.cob".                                          
008800     copy "selrolemd.cob".                                        
008900     copy "selhourrq.cob".                                        
009000     copy "selcrwreq.cob".                                        
009100     copy "selcovwin.cob".                                        
009200     copy "selassign.cob".                                        
009300     copy "selviola.cob".                                         
009400     copy "selreport.cob".                                        
009500*                                                                 
009600 data division.                                                   
009700 file section.                                                    
009800 copy "fdstore.cob".                                              
009900 copy "fdcrew.cob".                                               
010000 copy "fdrolemd.cob".                                             
010100 copy "fdhourrq.cob".                                             
010200 copy "fdcrwreq.cob".                                             
010300 copy "fdcovwin.cob".                                             
010400 copy "fdassign.cob".                                             
010500 copy "fdviola.cob".                                              
010600 copy "fdreport.cob".                                             
010700*                                                                 
010800 working-storage section.                                         
010900 77  Prog-Name            pic x(16)                               
011000         value "LBAUDIT (1.0.10)".                                
011100*                                                                 
011200 copy "wsfstat.cob".                                              
011300 copy "wspermit.cob".                                             
011400 copy "wsslot.cob".                                               
011500 copy "wswork.cob".                                               
011600 copy "wsasgtbl.cob".                                             
011700*                                                                 
011800*    Program local working storage - the AA020-AA044 series       
011900*    below rebuilds the U1 permitted table exactly as LBELIG      
012000*    does (no CALL between the two programs in this suite),       
012100*    so its scratch fields are named the same way on purpose.     
012200*                                                                 
012300 01  WS-Lbaudit-Data.                                             
012400     03  WS-Permit-Count      pic 9(5)  comp.                     
012500     03  WS-Elig-Sub          pic 9(2)  comp.                     
012600     03  WS-Slot-Zero         pic 9(2)  comp.                     
012700     03  WS-Quotient          pic 9(4)  comp.                     
012800     03  WS-Remainder         pic 9(4)  comp.                     
012900     03  WS-Rolelk-Name       pic x(12).                          
013000     03  WS-Crewlk-Id         pic x(8).                           
013100     03  WS-Hourchk-Role      pic x(12).                          
013200     03  WS-Hourchk-Req       pic 9(2)  comp.                     
013300     03  WS-Found-Sw          pic x     value "N".                
013400         88  Match-Found          value "Y".                      
013500     03  WS-Sort-Swapped      pic x     value "N".                
013600         88  Swap-Made            value "Y".                      
013700     03  WS-Sort-Last         pic 9(4)  comp.                     
013800     03  WS-Swap-Crew-Id      pic x(8).                           
013900     03  WS-Swap-Role         pic x(12).                          
014000     03  WS-Swap-Start        pic 9(4).                           
014100     03  WS-Swap-Start-Alpha redefines WS-Swap-Start              
014200                              pic x(04).                          
014300     03  WS-Swap-End          pic 9(4).                           
014400     03  WS-Swap-End-Alpha   redefines WS-Swap-End                
014500                              pic x(04).                          
014600     03  WS-Swap-Slot         binary-short unsigned.              
014700     03  filler               pic x(04).                          
014800*                                                                 
014900*    BB-series scratch - shared across the ten hard-              
015000*    constraint checks, one field set reused by each in turn.     
015100*                                                                 
015200 01  WS-Bb-Data.                                                  
015300     03  WS-Bb-Slot-Ix        binary-short unsigned.              
015400     03  WS-Bb-Slot-Ix2       binary-short unsigned.              
015500     03  WS-Bb-Hour-Ix        binary-short unsigned.              
015600     03  WS-Bb-Hour-Ix2       binary-short unsigned.              
015700     03  WS-Bb-Role-Cnt       pic 9(2)  comp.                     
015800     03  WS-Bb-Eff-Min        pic 9(4)  comp.                     
015900     03  WS-Bb-Eff-Max        pic 9(4)  comp.                     
016000     03  WS-Bb-Ovr-Min        pic 9(4)  comp.                     
016100     03  WS-Bb-Ovr-Max        pic 9(4)  comp.                     
016200     03  WS-Bb-Win-St         pic 9(4)  comp.                     
016300     03  WS-Bb-Win-En         pic 9(4)  comp.                     
016400     03  WS-Bb-Block-Start    binary-short unsigned.              
016500     03  WS-Bb-Block-End      binary-short unsigned.              
016600     03  WS-Bb-Assigned-Ct    pic 9(2)  comp.                     
016700     03  WS-Bb-Unassigned-Ct  pic 9(2)  comp.                     
016800     03  WS-Bb-Block-Ct       pic 9(2)  comp.                     
016900     03  WS-Bb-Break-Ct       pic 9(2)  comp.                     
017000     03  WS-Bb-Break-Slot     binary-short unsigned.              
017100     03  WS-Bb-Prev-Flag      pic x.                              
017200     03  WS-Bb-This-Flag      pic x.                              
017300     03  WS-Bb-Started-Sw     pic x.                              
017400     03  filler               pic x(04).                          
017500*                                                                 
017600*    DD-series scratch - the weight-combine helper (DD010)        
017700*    and the offset/max-offset pair R14/R15 need for their        
017800*    two-decimal fixed-point fraction.                            
017900*                                                                 
018000 01  WS-Dd-Data.                                                  
018100     03  WS-Wt-Store          pic s9(3)   comp-3.                 
018200     03  WS-Wt-Crew           pic s9(3)   comp-3.                 
018300     03  WS-Wt-Combined       pic s9(5)   comp-3.                 
018400     03  WS-Dd-Task-Ct        pic 9(2)    comp.                   
018500     03  WS-Dd-Offset         binary-short unsigned.              
018600     03  WS-Dd-Maxoff         binary-short unsigned.              
018700     03  WS-Dd-Switch-Wt       pic s9(5)   comp-3.                
018800     03  WS-Score-Frac         pic s9(3)v99 comp-3.               
018900     03  filler               pic x(04).                          
019000*                                                                 
019100*    One counter per VIO-CATEGORY value, bumped by ZZ905 so       
019200*    EE033 can head each group of the violations section with     
019300*    its own count without a second pass of the file.             
019400*                                                                 
019500 01  WS-Vio-Cat-Tbl.                                              
019600     03  WS-Vio-Diag-Ct       pic 9(5) comp value zero.           
019700     03  WS-Vio-Elig-Ct       pic 9(5) comp value zero.           
019800     03  WS-Vio-1perslot-Ct   pic 9(5) comp value zero.           
019900     03  WS-Vio-Gap-Ct        pic 9(5) comp value zero.           
020000     03  WS-Vio-Hourly-Ct     pic 9(5) comp value zero.           
020100     03  WS-Vio-Parkfrst-Ct   pic 9(5) comp value zero.           
020200     03  WS-Vio-Crewrole-Ct   pic 9(5) comp value zero.           
020300     03  WS-Vio-Coverage-Ct   pic 9(5) comp value zero.           
020400     03  WS-Vio-Rolemnmx-Ct   pic 9(5) comp value zero.           
020500     03  WS-Vio-Break-Ct      pic 9(5) comp value zero.           
020600     03  WS-Vio-Blocksz-Ct    pic 9(5) comp value zero.           
020700     03  WS-Vio-Consec-Ct     pic 9(5) comp value zero.           
020800     03  WS-Prt-Category      pic x(12) value spaces.             
020900     03  filler               pic x(04).                          
021000*                                                                 
021100*    One fixed diagnostic text per violation category - kept      
021200*    as a table, same habit as LBELIG's WS-Diag-Text-Tbl.         
021300*                                                                 
021400 01  WS-Txt-Tbl.                                                  
021500     03  WS-Txt-Elig        pic x(60) value                       
021600         "ASSIGNMENT NOT IN THE PERMITTED ELIGIBILITY SET".       
021700     03  WS-Txt-1perslot    pic x(60) value                       
021800         "MORE THAN ONE ASSIGNMENT COVERS THIS SLOT".             
021900     03  WS-Txt-Gap         pic x(60) value                       
022000         "IN-SHIFT SLOT HAS NO ASSIGNMENT AND ONE WAS POSSIBLE".  
022100     03  WS-Txt-Hourly      pic x(60) value                       
022200         "HOURLY STAFFING REQUIREMENT NOT MET EXACTLY".           
022300     03  WS-Txt-Parkfirst   pic x(60) value                       
022400         "PARKING ROLE ASSIGNED IN THE FIRST HOUR OF SHIFT".      
022500     03  WS-Txt-Crewrole    pic x(60) value                       
022600         "CREW ROLE HOUR REQUIREMENT NOT MET EXACTLY".            
022700     03  WS-Txt-Coverage    pic x(60) value                       
022800         "COVERAGE WINDOW REQUIREMENT NOT MET EXACTLY".           
022900     03  WS-Txt-Covstart    pic x(60) value                       
023000         "ASSIGNMENT STARTS OUTSIDE THE COVERAGE WINDOW".         
023100     03  WS-Txt-Rolemnmx    pic x(60) value                       
023200         "CREW SLOTS ON ROLE OUTSIDE MIN/MAX BOUNDS".             
023300     03  WS-Txt-Nobreak     pic x(60) value                       
023400         "MANDATORY MEAL BREAK NOT TAKEN".                        
023500     03  WS-Txt-Break2      pic x(60) value                       
023600         "MORE THAN ONE MEAL BREAK SLOT TAKEN".                   
023700     03  WS-Txt-Breakwin    pic x(60) value                       
023800         "MEAL BREAK SLOT FALLS OUTSIDE THE BREAK WINDOW".        
023900     03  WS-Txt-Breaknone   pic x(60) value                       
024000         "BREAK ROLE SLOT TAKEN BUT NO BREAK IS ALLOWED".         
024100     03  WS-Txt-Blocksize   pic x(60) value                       
024200         "ROLE SLOTS DO NOT SNAP TO THE BLOCK SIZE".              
024300     03  WS-Txt-Consec      pic x(60) value                       
024400         "ROLE SLOTS FOR THIS CREW ARE NOT ONE CONTIGUOUS BLOCK". 
024500     03  filler              pic x(04).                           
024600*                                                                 
024700*    EE-series print work - one generic edited-numeric pair       
024800*    reused line to line, and the HH:MM conversion fields         
024900*    ZZ960 fills in for both the banner and detail lines.         
025000*                                                                 
025100 01  WS-Print-Line           pic x(132).                          
025200*                                                                 
025300 01  WS-Edit-Work.                                                
025400     03  WS-Edit-3            pic zzz9.                           
025500     03  WS-Edit-5            pic zzzz9.                          
025600     03  WS-Edit-Dec          pic zz9.9.                          
025700     03  filler               pic x(04).                          
025800*                                                                 
025900 01  WS-Hhmm-Work.                                                
026000     03  WS-Rpt-Conv-Min      pic 9(4).                           
026100     03  WS-Rpt-Hh            pic 9(2).                           
026200     03  WS-Rpt-Mm            pic 9(2).                           
026300     03  WS-Rpt-Hhmm.                                             
026400         05  WS-Rpt-Hhmm-Hh       pic 9(2).                       
026500         05  filler               pic x      value ":".           
026600         05  WS-Rpt-Hhmm-Mm       pic 9(2).                       
026700     03  WS-Rpt-Date-Txt.                                         
026800         05  WS-Rpt-Date-Mm       pic 9(2).                       
026900         05  filler               pic x      value "/".           
027000         05  WS-Rpt-Date-Dd       pic 9(2).                       
027100         05  filler               pic x      value "/".           
027200         05  WS-Rpt-Date-Yy       pic 9(2).                       
027300     03  filler               pic x(04).                          
027400*                                                                 
027500 01  WS-Rpt-Work.                                                 
027600     03  WS-Rpt-Crew-Key      pic x(8).                           
027700     03  WS-Rpt-Crew-Name     pic x(20).                          
027800     03  WS-Rpt-Shift-1       pic x(5).                           
027900     03  WS-Rpt-Shift-2       pic x(5).                           
028000     03  WS-Rpt-Asg-Time-1    pic x(5).                           
028100     03  WS-Rpt-Asg-Time-2    pic x(5).                           
028200     03  WS-Rpt-Asg-Mins      pic 9(3)  comp.                     
028300     03  WS-Rpt-Asg-Role-Txt  pic x(12).                          
028400     03  WS-Rpt-Elig-Txt      pic x(60).                          
028500     03  WS-Rpt-Elig-Pos      pic 9(2)  comp.                     
028600     03  WS-Rpt-Role-Txt      pic x(12).                          
028700     03  WS-Rpt-Role-Slots    pic 9(2)  comp.                     
028800     03  WS-Rpt-Role-Hrs      pic 9(2)v9 comp-3.                  
028900     03  WS-Rpt-Brk-Taken     pic x.                              
029000     03  WS-Rpt-Brk-Reqd      pic x.                              
029100     03  WS-Rpt-Gap-Ct        pic 9(2)  comp.                     
029200     03  WS-Rpt-Crew-Score    pic s9(5)v99 comp-3.                
029300     03  WS-Rpt-Score-Int     pic ------9.                        
029400     03  filler               pic x(04).                          
029500*                                                                 
029600 77  WS-Page-Lines            pic 9(3)  comp   value 58.          
029700*                                                                 
029800*    EE020 carries the crew detail half of the report on this     
029900*    one RD - banner and assignment lines generated per crew,     
030000*    a role-summary line per worked role and one crew-totals      
030100*    line, all as separate Type Is Detail groups the procedure    
030200*    division GENERATEs by name at the point it wants each one,   
030300*    with the RD's Control Final kept for the one trailing        
030400*    footing line rather than any per-crew control break.         
030500*                                                                 
030600 report section.                                                  
030700*                                                                 
030800 RD  Crew-Detail-Report                                           
030900     control      Final                                           
031000     Page Limit   WS-Page-Lines                                   
031100     Heading      1                                               
031200     First Detail 4                                               
031300     Last  Detail WS-Page-Lines.                                  
031400*                                                                 
031500 01  Crew-Page-Hdg     type page heading.                         
031600     03  line 1.                                                  
031700         05  col   1    pic x(16)   source Prog-Name.             
031800         05  col  50    pic x(22)                                 
031900                          value "LOGBOOK SCHEDULE AUDIT".         
032000         05  col 120    pic x(5)    value "PAGE ".                
032100         05  col 126    pic zz9     source Page-Counter.          
032200     03  line 3.                                                  
032300         05  col   1    pic x(13)   value "START - END  ".        
032400         05  col  16    pic x(8)    value "MINS    ".             
032500         05  col  28    pic x(12)   value "ROLE".                 
032600*                                                                 
032700 01  Crew-Banner-Det   type is detail.                            
032800     03  line plus 2.                                             
032900         05  col   1    pic x(5)    value "CREW ".                
033000         05  col   6    pic x(20)   source WS-Rpt-Crew-Name.      
033100         05  col  27    pic x       value "(".                    
033200         05  col  28    pic x(8)    source WS-Rpt-Crew-Key.       
033300         05  col  36    pic x       value ")".                    
033400         05  col  40    pic x(6)    value "SHIFT ".               
033500         05  col  46    pic x(5)    source WS-Rpt-Shift-1.        
033600         05  col  51    pic x       value "-".                    
033700         05  col  52    pic x(5)    source WS-Rpt-Shift-2.        
033800     03  line plus 1.                                             
033900         05  col   3    pic x(16)   value "ELIGIBLE ROLES: ".     
034000         05  col  19    pic x(60)   source WS-Rpt-Elig-Txt.       
034100*                                                                 
034200 01  Assign-Det        type is detail.                            
034300     03  line plus 1.                                             
034400         05  col   3    pic x(5)    source WS-Rpt-Asg-Time-1.     
034500         05  col   9    pic x(3)    value " - ".                  
034600         05  col  12    pic x(5)    source WS-Rpt-Asg-Time-2.     
034700         05  col  20    pic zz9     source WS-Rpt-Asg-Mins.       
034800         05  col  23    pic x       value "M".                    
034900         05  col  28    pic x(12)   source WS-Rpt-Asg-Role-Txt.   
035000*                                                                 
035100 01  Role-Summary-Det  type is detail.                            
035200     03  line plus 1.                                             
035300         05  col   5    pic x(16)   value "ROLE ".                
035400         05  col  10    pic x(12)   source WS-Rpt-Role-Txt.       
035500         05  col  25    pic x(8)    value "SLOTS = ".             
035600         05  col  33    pic z9      source WS-Rpt-Role-Slots.     
035700         05  col  38    pic x(8)    value "HOURS = ".             
035800         05  col  46    pic zz9.9   source WS-Rpt-Role-Hrs.       
035900*                                                                 
036000 01  Crew-Totals-Det   type is detail.                            
036100     03  line plus 1.                                             
036200         05  col   5    pic x(14)   value "BREAK TAKEN - ".       
036300         05  col  19    pic x       source WS-Rpt-Brk-Taken.      
036400         05  col  23    pic x(14)   value "REQUIRED - ".          
036500         05  col  37    pic x       source WS-Rpt-Brk-Reqd.       
036600         05  col  41    pic x(10)   value "GAPS -    ".           
036700         05  col  49    pic z9      source WS-Rpt-Gap-Ct.         
036800         05  col  54    pic x(9)    value "SCORE -  ".            
036900         05  col  63    pic ----9.99 source WS-Rpt-Crew-Score.    
037000*                                                                 
037100 01  type control footing Final line plus 2.                      
037200     03  col   1    pic x(26)   value                             
037300                     "TOTAL ASSIGNMENTS PRINTED".                 
037400     03  col  28    pic zzzz9   source WS-Assign-Count.           
037500*                                                                 
037600 procedure division.                                              
037700*                                                                 
037800 aa000-Main.                                                      
037900     perform aa010-Open-Files.                                    
038000     if Abort-This-Run                                            
038100          go to aa000-Done.                                       
038200     perform aa020-Load-Crew.                                     
038300     perform aa030-Load-Role.                                     
038400     perform aa040-Build-Permitted.                               
038500     perform aa050-Load-Assign.                                   
038600     if WS-Asg-Ct = zero                                          
038700          go to aa000-Done.                                       
038800     perform bb010-Check-Eligibility.                             
038900     perform bb020-Check-1perslot-Gap.                            
039000     perform bb030-Check-Hourly.                                  
039100     perform bb040-Check-Parkfirst.                               
039200     perform bb050-Check-Crewrole.                                
039300     perform bb060-Check-Coverage.                                
039400     perform bb070-Check-Rolemnmx.                                
039500     perform bb080-Check-Breaks.                                  
039600     perform bb090-Check-Blocksize.                               
039700     perform bb100-Check-Consec.                                  
039800     perform dd000-Compute-Scores.                                
039900     perform ee010-Print-Header.                                  
040000     perform ee020-Print-Crew-Detail.                             
040100     perform ee030-Print-Violations.                              
040200     perform ee040-Print-Grand-Totals.                            
040300 aa000-Done.                                                      
040400     perform aa095-Close-Files.                                   
040500     stop run.                                                    
040600*                                                                 
040700 aa010-Open-Files.                                                
040800     accept WS-Today-Num from date.                               
040900     move WS-Today-Mm to WS-Rpt-Date-Mm.                          
041000     move WS-Today-Dd to WS-Rpt-Date-Dd.                          
041100     move WS-Today-Yy to WS-Rpt-Date-Yy.                          
041200     open input   Store-File.                                     
041300     open input   Crew-File.                                      
041400     open input   Rolemd-File.                                    
041500     open input   Hourrq-File.                                    
041600     open input   Crwreq-File.                                    
041700     open input   Covwin-File.                                    
041800     open input   Assign-File.                                    
041900     open extend  Violation-File.                                 
042000     open output  Report-File.                                    
042100     move "N" to WS-Abort-Sw.                                     
042200     read Store-File                                              
042300          at end move "Y" to WS-Abort-Sw.                         
042400     if Abort-This-Run                                            
042500          display LB001                                           
042600          go to aa010-Exit.                                       
042700     if Store-Base-Slot-Min = zero                                
042800          move "Y" to WS-Abort-Sw                                 
042900          display LB004                                           
043000          go to aa010-Exit.                                       
043100     if Store-Reg-Start-Min < Store-Open-Min                      
043200          move Store-Open-Min to Store-Reg-Start-Min.             
043300     if Store-Reg-End-Min > Store-Close-Min                       
043400          move Store-Close-Min to Store-Reg-End-Min.              
043500     divide 60 by Store-Base-Slot-Min giving WS-Slots-Per-Hour.   
043600 aa010-Exit.                                                      
043700     exit.                                                        
043800*                                                                 
043900 aa020-Load-Crew.                                                 
044000     move zero to WS-Crew-Count.                                  
044100     perform aa021-Read-Crew.                                     
044200     perform aa022-Store-Crew until Eof-Crew.                     
044300     if WS-Crew-Count = zero                                      
044400          move "Y" to WS-Abort-Sw                                 
044500          display LB002.                                          
044600 aa020-Exit.                                                      
044700     exit.                                                        
044800*                                                                 
044900 aa021-Read-Crew.                                                 
045000     read Crew-File                                               
045100          at end move "Y" to WS-Eof-Crew-Sw.                      
045200 aa021-Exit.                                                      
045300     exit.                                                        
045400*                                                                 
045500 aa022-Store-Crew.                                                
045600     add 1 to WS-Crew-Count.                                      
045700     set Crew-Ix to WS-Crew-Count.                                
045800     move Crew-Id               to WS-Ct-Id (Crew-Ix).            
045900     move Crew-Name             to WS-Ct-Name (Crew-Ix).          
046000     move Crew-Shift-Start-Min  to WS-Ct-Shift-St-Min (Crew-Ix).  
046100     move Crew-Shift-End-Min    to WS-Ct-Shift-En-Min (Crew-Ix).  
046200     divide Crew-Shift-Start-Min by Store-Base-Slot-Min           
046300            giving WS-Ct-Shift-St-Sl (Crew-Ix)                    
046400            remainder WS-Remainder.                               
046500     divide Crew-Shift-End-Min by Store-Base-Slot-Min             
046600            giving WS-Ct-Shift-En-Sl (Crew-Ix)                    
046700            remainder WS-Remainder.                               
046800     move Crew-Can-Break        to WS-Ct-Can-Break (Crew-Ix).     
046900     move Crew-Can-Parking      to WS-Ct-Can-Parking (Crew-Ix).   
047000     move Crew-Pref-First-Role  to WS-Ct-Pref-1st-Role (Crew-Ix). 
047100     move Crew-Pref-First-Wt    to WS-Ct-Pref-1st-Wt (Crew-Ix).   
047200     move Crew-Pref-Task        to WS-Ct-Pref-Task (Crew-Ix).     
047300     move Crew-Pref-Task-Wt     to WS-Ct-Pref-Task-Wt (Crew-Ix).  
047400     move Crew-Pref-Break-Timing                                  
047500          to WS-Ct-Pref-Brk-Timing (Crew-Ix).                     
047600     move Crew-Pref-Break-Wt    to WS-Ct-Pref-Brk-Wt (Crew-Ix).   
047700     move Crew-Consec-Prod-Wt   to WS-Ct-Consec-Prod-Wt (Crew-Ix).
047800     move Crew-Consec-Reg-Wt    to WS-Ct-Consec-Reg-Wt (Crew-Ix). 
047900     move Crew-Min-Reg-Hours    to WS-Ct-Min-Reg-Hours (Crew-Ix). 
048000     move Crew-Max-Reg-Hours    to WS-Ct-Max-Reg-Hours (Crew-Ix). 
048100     move Crew-Elig-Count       to WS-Ct-Elig-Count (Crew-Ix).    
048200     move zero to WS-Ct-Reg-Hours-Sched (Crew-Ix).                
048300     move "N" to WS-Ct-Has-Break (Crew-Ix).                       
048400     move zero to WS-Ct-Pref-Score (Crew-Ix).                     
048500     perform aa023-Copy-Elig-Roles                                
048600        varying WS-Elig-Sub from 1 by 1                           
048700        until WS-Elig-Sub > Crew-Elig-Count.                      
048800     perform aa021-Read-Crew.                                     
048900 aa022-Exit.                                                      
049000     exit.                                                        
049100*                                                                 
049200 aa023-Copy-Elig-Roles.                                           
049300     move Crew-Elig-Role (WS-Elig-Sub)                            
049400          to WS-Ct-Elig-Role (Crew-Ix WS-Elig-Sub).               
049500 aa023-Exit.                                                      
049600     exit.                                                        
049700*                                                                 
049800 aa030-Load-Role.                                                 
049900     move zero to WS-Role-Count.                                  
050000     perform aa031-Seed-Universal-Roles.                          
050100     perform aa032-Union-Crew-Roles                               
050200        varying Crew-Ix from 1 by 1 until Crew-Ix > WS-Crew-Count.
050300     perform aa033-Read-Rolemd.                                   
050400     perform aa034-Overlay-Rolemd until Eof-Rolemd.               
050500 aa030-Exit.                                                      
050600     exit.                                                        
050700*                                                                 
050800 aa031-Seed-Universal-Roles.                                      
050900     move "REGISTER    " to WS-Rolelk-Name.                       
051000     perform aa037-Find-Or-Add-Role.                              
051100     move "PRODUCT     " to WS-Rolelk-Name.                       
051200     perform aa037-Find-Or-Add-Role.                              
051300     move "PARKING_HELM" to WS-Rolelk-Name.                       
051400     perform aa037-Find-Or-Add-Role.                              
051500     move "MEAL_BREAK  " to WS-Rolelk-Name.                       
051600     perform aa037-Find-Or-Add-Role.                              
051700 aa031-Exit.                                                      
051800     exit.                                                        
051900*                                                                 
052000 aa032-Union-Crew-Roles.                                          
052100     perform aa032a-Union-One-Role                                
052200        varying WS-Elig-Sub from 1 by 1                           
052300        until WS-Elig-Sub > WS-Ct-Elig-Count (Crew-Ix).           
052400 aa032-Exit.                                                      
052500     exit.                                                        
052600*                                                                 
052700 aa032a-Union-One-Role.                                           
052800     move WS-Ct-Elig-Role (Crew-Ix WS-Elig-Sub) to WS-Rolelk-Name.
052900     perform aa037-Find-Or-Add-Role.                              
053000 aa032a-Exit.                                                     
053100     exit.                                                        
053200*                                                                 
053300 aa033-Read-Rolemd.                                               
053400     read Rolemd-File                                             
053500          at end move "Y" to WS-Eof-Rolemd-Sw.                    
053600 aa033-Exit.                                                      
053700     exit.                                                        
053800*                                                                 
053900 aa034-Overlay-Rolemd.                                            
054000     move Role-Name to WS-Rolelk-Name.                            
054100     perform aa037-Find-Or-Add-Role.                              
054200     move Role-Is-Universal     to WS-Rt-Is-Universal (Role-Ix).  
054300     move Role-Is-Break-Role    to WS-Rt-Is-Break-Role (Role-Ix). 
054400     move Role-Is-Parking-Role                                    
054500          to WS-Rt-Is-Parking-Role (Role-Ix).                     
054600     move Role-Allow-Outside-Hrs to WS-Rt-Allow-Outside (Role-Ix).
054700     move Role-Is-Consecutive   to WS-Rt-Is-Consecutive (Role-Ix).
054800     move Role-Must-Be-Consec   to WS-Rt-Must-Be-Consec (Role-Ix).
054900     move Role-Block-Size       to WS-Rt-Block-Size (Role-Ix).    
055000     move Role-Min-Slots        to WS-Rt-Min-Slots (Role-Ix).     
055100     move Role-Max-Slots        to WS-Rt-Max-Slots (Role-Ix).     
055200     perform aa033-Read-Rolemd.                                   
055300 aa034-Exit.                                                      
055400     exit.                                                        
055500*                                                                 
055600 aa037-Find-Or-Add-Role.                                          
055700     move "N" to WS-Found-Sw.                                     
055800     perform aa037a-Search-Role.                                  
055900     if Match-Found                                               
056000          go to aa037-Exit.                                       
056100     if WS-Role-Count not < WS-Max-Role                           
056200          go to aa037-Exit.                                       
056300     add 1 to WS-Role-Count.                                      
056400     set Role-Ix to WS-Role-Count.                                
056500     move WS-Rolelk-Name to WS-Rt-Name (Role-Ix).                 
056600     move "N"  to WS-Rt-Is-Universal (Role-Ix).                   
056700     move "N"  to WS-Rt-Is-Break-Role (Role-Ix).                  
056800     move "N"  to WS-Rt-Is-Parking-Role (Role-Ix).                
056900     move "N"  to WS-Rt-Allow-Outside (Role-Ix).                  
057000     move "N"  to WS-Rt-Is-Consecutive (Role-Ix).                 
057100     move "N"  to WS-Rt-Must-Be-Consec (Role-Ix).                 
057200     move zero to WS-Rt-Block-Size (Role-Ix).                     
057300     move zero to WS-Rt-Min-Slots (Role-Ix).                      
057400     move 99   to WS-Rt-Max-Slots (Role-Ix).                      
057500     if WS-Rolelk-Name = "REGISTER    "                           
057600       or WS-Rolelk-Name = "PRODUCT     "                         
057700       or WS-Rolelk-Name = "PARKING_HELM"                         
057800       or WS-Rolelk-Name = "MEAL_BREAK  "                         
057900          move "Y" to WS-Rt-Is-Universal (Role-Ix).               
058000     if WS-Rolelk-Name = "MEAL_BREAK  "                           
058100          move "Y" to WS-Rt-Is-Break-Role (Role-Ix).              
058200     if WS-Rolelk-Name = "PARKING_HELM"                           
058300          move "Y" to WS-Rt-Is-Parking-Role (Role-Ix).            
058400 aa037-Exit.                                                      
058500     exit.                                                        
058600*                                                                 
058700 aa037a-Search-Role.                                              
058800     search WS-Rt-Entry varying Role-Ix                           
058900          at end next sentence                                    
059000          when WS-Rt-Name (Role-Ix) = WS-Rolelk-Name              
059100               move "Y" to WS-Found-Sw.                           
059200 aa037a-Exit.                                                     
059300     exit.                                                        
059400*                                                                 
059500 aa040-Build-Permitted.                                           
059600     move zero to WS-Permit-Count.                                
059700     perform aa041-Build-One-Crew                                 
059800        varying Pt-Crew-Ix from 1 by 1                            
059900        until Pt-Crew-Ix > WS-Crew-Count.                         
060000 aa040-Exit.                                                      
060100     exit.                                                        
060200*                                                                 
060300 aa041-Build-One-Crew.                                            
060400     perform aa042-Build-One-Role                                 
060500        varying Pt-Role-Ix from 1 by 1                            
060600        until Pt-Role-Ix > WS-Role-Count.                         
060700 aa041-Exit.                                                      
060800     exit.                                                        
060900*                                                                 
061000 aa042-Build-One-Role.                                            
061100     move "N" to WS-Found-Sw.                                     
061200     if WS-Rt-Is-Universal (Pt-Role-Ix) = "Y"                     
061300          move "Y" to WS-Found-Sw                                 
061400     else                                                         
061500          move WS-Rt-Name (Pt-Role-Ix) to WS-Rolelk-Name          
061600          perform aa044-Search-Elig-List.                         
061700     if not Match-Found                                           
061800          go to aa042-Exit.                                       
061900     perform aa043-Build-One-Slot                                 
062000        varying Pt-Slot-Ix from 1 by 1 until Pt-Slot-Ix > 48.     
062100 aa042-Exit.                                                      
062200     exit.                                                        
062300*                                                                 
062400 aa043-Build-One-Slot.                                            
062500     compute WS-Slot-Zero = Pt-Slot-Ix - 1.                       
062600     if WS-Rt-Allow-Outside (Pt-Role-Ix) = "Y"                    
062700          move "Y"                                                
062800               to WS-Pt-Slot (Pt-Crew-Ix Pt-Role-Ix Pt-Slot-Ix)   
062900          add 1 to WS-Permit-Count                                
063000          go to aa043-Exit.                                       
063100     if WS-Slot-Zero < WS-Ct-Shift-St-Sl (Pt-Crew-Ix)             
063200          go to aa043-Exit.                                       
063300     if WS-Slot-Zero not < WS-Ct-Shift-En-Sl (Pt-Crew-Ix)         
063400          go to aa043-Exit.                                       
063500     move "Y" to WS-Pt-Slot (Pt-Crew-Ix Pt-Role-Ix Pt-Slot-Ix).   
063600     add 1 to WS-Permit-Count.                                    
063700 aa043-Exit.                                                      
063800     exit.                                                        
063900*                                                                 
064000 aa044-Search-Elig-List.                                          
064100     move "N" to WS-Found-Sw.                                     
064200     perform aa044a-Check-One-Elig                                
064300        varying WS-Elig-Sub from 1 by 1                           
064400        until WS-Elig-Sub > WS-Ct-Elig-Count (Pt-Crew-Ix)         
064500        or Match-Found.                                           
064600 aa044-Exit.                                                      
064700     exit.                                                        
064800*                                                                 
064900 aa044a-Check-One-Elig.                                           
065000     if WS-Ct-Elig-Role (Pt-Crew-Ix WS-Elig-Sub) = WS-Rolelk-Name 
065100          move "Y" to WS-Found-Sw.                                
065200 aa044a-Exit.                                                     
065300     exit.                                                        
065400*                                                                 
065500 aa050-Load-Assign.                                               
065600     move zero to WS-Asg-Ct.                                      
065700     perform aa051-Read-Assign.                                   
065800     perform aa052-Store-Assign until Eof-Assign.                 
065900     if WS-Asg-Ct = zero                                          
066000          display LB005                                           
066100          go to aa050-Exit.                                       
066200     perform aa053-Sort-Assign-Tbl.                               
066300     perform aa054-Build-Grids                                    
066400        varying Al-Ix from 1 by 1 until Al-Ix > WS-Asg-Ct.        
066500     move WS-Asg-Ct to WS-Assign-Count.                           
066600 aa050-Exit.                                                      
066700     exit.                                                        
066800*                                                                 
066900 aa051-Read-Assign.                                               
067000     read Assign-File                                             
067100          at end move "Y" to WS-Eof-Assign-Sw.                    
067200 aa051-Exit.                                                      
067300     exit.                                                        
067400*                                                                 
067500 aa052-Store-Assign.                                              
067600     add 1 to WS-Asg-Ct.                                          
067700     set Al-Ix to WS-Asg-Ct.                                      
067800     move Asg-Crew-Id   to WS-Al-Crew-Id (Al-Ix).                 
067900     move Asg-Role      to WS-Al-Role (Al-Ix).                    
068000     move Asg-Start-Min to WS-Al-Start-Min (Al-Ix).               
068100     move Asg-End-Min   to WS-Al-End-Min (Al-Ix).                 
068200     divide Asg-Start-Min by Store-Base-Slot-Min                  
068300            giving WS-Quotient remainder WS-Remainder.            
068400     add 1 to WS-Quotient.                                        
068500     move WS-Quotient to WS-Al-Slot (Al-Ix).                      
068600     perform aa051-Read-Assign.                                   
068700 aa052-Exit.                                                      
068800     exit.                                                        
068900*                                                                 
069000*    AA053 - plain exchange sort, crew-id major / start-min       
069100*    minor.  No SORT verb - this file has no sort work area       
069200*    declared anywhere in the suite, per the 1996 change note.    
069300*                                                                 
069400 aa053-Sort-Assign-Tbl.                                           
069500     move "Y" to WS-Sort-Swapped.                                 
069600     perform aa053a-One-Pass until not Swap-Made.                 
069700 aa053-Exit.                                                      
069800     exit.                                                        
069900*                                                                 
070000 aa053a-One-Pass.                                                 
070100     move "N" to WS-Sort-Swapped.                                 
070200     compute WS-Sort-Last = WS-Asg-Ct - 1.                        
070300     perform aa053b-Compare-Pair                                  
070400        varying Al-Ix from 1 by 1 until Al-Ix > WS-Sort-Last.     
070500 aa053a-Exit.                                                     
070600     exit.                                                        
070700*                                                                 
070800 aa053b-Compare-Pair.                                             
070900     set Al-Ix2 to Al-Ix.                                         
071000     set Al-Ix2 up by 1.                                          
071100     if WS-Al-Crew-Id (Al-Ix) > WS-Al-Crew-Id (Al-Ix2)            
071200          perform aa053c-Swap-Entries                             
071300     else                                                         
071400          if WS-Al-Crew-Id (Al-Ix) = WS-Al-Crew-Id (Al-Ix2)       
071500             and WS-Al-Start-Min (Al-Ix) >                        
071600                 WS-Al-Start-Min (Al-Ix2)                         
071700               perform aa053c-Swap-Entries.                       
071800 aa053b-Exit.                                                     
071900     exit.                                                        
072000*                                                                 
072100 aa053c-Swap-Entries.                                             
072200     move WS-Al-Crew-Id   (Al-Ix) to WS-Swap-Crew-Id.             
072300     move WS-Al-Role      (Al-Ix) to WS-Swap-Role.                
072400     move WS-Al-Start-Min (Al-Ix) to WS-Swap-Start.               
072500     move WS-Al-End-Min   (Al-Ix) to WS-Swap-End.                 
072600     move WS-Al-Slot       (Al-Ix) to WS-Swap-Slot.               
072700     move WS-Al-Crew-Id   (Al-Ix2) to WS-Al-Crew-Id (Al-Ix).      
072800     move WS-Al-Role      (Al-Ix2) to WS-Al-Role (Al-Ix).         
072900     move WS-Al-Start-Min (Al-Ix2) to WS-Al-Start-Min (Al-Ix).    
073000     move WS-Al-End-Min   (Al-Ix2) to WS-Al-End-Min (Al-Ix).      
073100     move WS-Al-Slot       (Al-Ix2) to WS-Al-Slot (Al-Ix).        
073200     move WS-Swap-Crew-Id to WS-Al-Crew-Id (Al-Ix2).              
073300     move WS-Swap-Role    to WS-Al-Role (Al-Ix2).                 
073400     move WS-Swap-Start   to WS-Al-Start-Min (Al-Ix2).            
073500     move WS-Swap-End     to WS-Al-End-Min (Al-Ix2).              
073600     move WS-Swap-Slot    to WS-Al-Slot (Al-Ix2).                 
073700     move "Y" to WS-Sort-Swapped.                                 
073800 aa053c-Exit.                                                     
073900     exit.                                                        
074000*                                                                 
074100 aa054-Build-Grids.                                               
074200     move WS-Al-Crew-Id (Al-Ix) to WS-Crewlk-Id.                  
074300     perform zz810-Find-Crew.                                     
074400     if not Match-Found                                           
074500          go to aa054-Exit.                                       
074600     move WS-Al-Slot (Al-Ix) to WS-Bb-Slot-Ix.                    
074700     move WS-Al-Role (Al-Ix)                                      
074800          to WS-Art-Slot (Pt-Crew-Ix WS-Bb-Slot-Ix).              
074900     add 1 to WS-Act-Slot (Pt-Crew-Ix WS-Bb-Slot-Ix).             
075000     move WS-Al-Role (Al-Ix) to WS-Rolelk-Name.                   
075100     perform zz800-Find-Role.                                     
075200     if Match-Found                                               
075300          add 1 to WS-Srt-Role (WS-Bb-Slot-Ix Role-Ix).           
075400 aa054-Exit.                                                      
075500     exit.                                                        
075600*                                                                 
075700*    R1 - Eligibility.  Every assignment must land on a slot      
075800*    that AA040's permitted table marked "Y" for that crew        
075900*    and role.                                                    
076000*                                                                 
076100 bb010-Check-Eligibility.                                         
076200     perform bb011-Check-One-Assign                               
076300        varying Al-Ix from 1 by 1 until Al-Ix > WS-Asg-Ct.        
076400 bb010-Exit.                                                      
076500     exit.                                                        
076600*                                                                 
076700 bb011-Check-One-Assign.                                          
076800     move WS-Al-Crew-Id (Al-Ix) to WS-Crewlk-Id.                  
076900     perform zz810-Find-Crew.                                     
077000     if not Match-Found                                           
077100          go to bb011-Exit.                                       
077200     move WS-Al-Role (Al-Ix) to WS-Rolelk-Name.                   
077300     perform zz800-Find-Role.                                     
077400     if not Match-Found                                           
077500          go to bb011-Exit.                                       
077600     move WS-Al-Slot (Al-Ix) to WS-Bb-Slot-Ix.                    
077700     if WS-Pt-Slot (Pt-Crew-Ix Role-Ix WS-Bb-Slot-Ix) not = "Y"   
077800          perform bb012-Write-Elig-Viol.                          
077900 bb011-Exit.                                                      
078000     exit.                                                        
078100*                                                                 
078200 bb012-Write-Elig-Viol.                                           
078300     move spaces to LB-Violation-Record.                          
078400     move "ELIGIBILITY " to Vio-Category.                         
078500     move WS-Al-Crew-Id (Al-Ix) to Vio-Crew-Id.                   
078600     move WS-Al-Role (Al-Ix)    to Vio-Role.                      
078700     compute Vio-Hour = (WS-Bb-Slot-Ix - 1) / WS-Slots-Per-Hour.  
078800     move 1    to Vio-Required.                                   
078900     move zero to Vio-Actual.                                     
079000     move WS-Txt-Elig to Vio-Text.                                
079100     perform zz900-Write-Viol.                                    
079200 bb012-Exit.                                                      
079300     exit.                                                        
079400*                                                                 
079500*    R2 - One assignment per slot, and no feasible gaps.          
079600*                                                                 
079700 bb020-Check-1perslot-Gap.                                        
079800     perform bb021-Check-One-Crew                                 
079900        varying Pt-Crew-Ix from 1 by 1                            
080000        until Pt-Crew-Ix > WS-Crew-Count.                         
080100 bb020-Exit.                                                      
080200     exit.                                                        
080300*                                                                 
080400 bb021-Check-One-Crew.                                            
080500     perform bb022-Check-One-Slot                                 
080600        varying WS-Bb-Slot-Ix from 1 by 1                         
080700        until WS-Bb-Slot-Ix > 48.                                 
080800 bb021-Exit.                                                      
080900     exit.                                                        
081000*                                                                 
081100 bb022-Check-One-Slot.                                            
081200     compute WS-Slot-Zero = WS-Bb-Slot-Ix - 1.                    
081300     if WS-Slot-Zero < WS-Ct-Shift-St-Sl (Pt-Crew-Ix)             
081400          go to bb022-Exit.                                       
081500     if WS-Slot-Zero not < WS-Ct-Shift-En-Sl (Pt-Crew-Ix)         
081600          go to bb022-Exit.                                       
081700     if WS-Act-Slot (Pt-Crew-Ix WS-Bb-Slot-Ix) > 1                
081800          perform bb023-Write-1perslot-Viol.                      
081900     if WS-Act-Slot (Pt-Crew-Ix WS-Bb-Slot-Ix) = zero             
082000          perform bb024-Check-Gap.                                
082100 bb022-Exit.                                                      
082200     exit.                                                        
082300*                                                                 
082400 bb023-Write-1perslot-Viol.                                       
082500     move spaces to LB-Violation-Record.                          
082600     move "ONEPERSLOT  " to Vio-Category.                         
082700     move WS-Ct-Id (Pt-Crew-Ix) to Vio-Crew-Id.                   
082800     move WS-Art-Slot (Pt-Crew-Ix WS-Bb-Slot-Ix) to Vio-Role.     
082900     compute Vio-Hour = (WS-Bb-Slot-Ix - 1) / WS-Slots-Per-Hour.  
083000     move 1 to Vio-Required.                                      
083100     move WS-Act-Slot (Pt-Crew-Ix WS-Bb-Slot-Ix) to Vio-Actual.   
083200     move WS-Txt-1perslot to Vio-Text.                            
083300     perform zz900-Write-Viol.                                    
083400 bb023-Exit.                                                      
083500     exit.                                                        
083600*                                                                 
083700 bb024-Check-Gap.                                                 
083800     move "N" to WS-Found-Sw.                                     
083900     perform bb024a-Check-One-Role                                
084000        varying Role-Ix from 1 by 1                               
084100        until Role-Ix > WS-Role-Count or Match-Found.             
084200     if Match-Found                                               
084300          perform bb025-Write-Gap-Viol.                           
084400 bb024-Exit.                                                      
084500     exit.                                                        
084600*                                                                 
084700 bb024a-Check-One-Role.                                           
084800     if WS-Pt-Slot (Pt-Crew-Ix Role-Ix WS-Bb-Slot-Ix) = "Y"       
084900          move "Y" to WS-Found-Sw.                                
085000 bb024a-Exit.                                                     
085100     exit.                                                        
085200*                                                                 
085300 bb025-Write-Gap-Viol.                                            
085400     move spaces to LB-Violation-Record.                          
085500     move "GAP         " to Vio-Category.                         
085600     move WS-Ct-Id (Pt-Crew-Ix) to Vio-Crew-Id.                   
085700     move WS-Rt-Name (Role-Ix) to Vio-Role.                       
085800     compute Vio-Hour = (WS-Bb-Slot-Ix - 1) / WS-Slots-Per-Hour.  
085900     move 1    to Vio-Required.                                   
086000     move zero to Vio-Actual.                                     
086100     move WS-Txt-Gap to Vio-Text.                                 
086200     perform zz900-Write-Viol.                                    
086300 bb025-Exit.                                                      
086400     exit.                                                        
086500*                                                                 
086600*    R3 - Hourly staffing.  Every slot of the hour must carry     
086700*    exactly the required count for REGISTER/PRODUCT/PARKING.     
086800*                                                                 
086900 bb030-Check-Hourly.                                              
087000     perform bb031-Read-Hourrq.                                   
087100     perform bb032-Process-Hourrq until Eof-Hourrq.               
087200 bb030-Exit.                                                      
087300     exit.                                                        
087400*                                                                 
087500 bb031-Read-Hourrq.                                               
087600     read Hourrq-File                                             
087700          at end move "Y" to WS-Eof-Hourrq-Sw.                    
087800 bb031-Exit.                                                      
087900     exit.                                                        
088000*                                                                 
088100 bb032-Process-Hourrq.                                            
088200     if Hreq-Register > zero                                      
088300          move "REGISTER    " to WS-Hourchk-Role                  
088400          move Hreq-Register  to WS-Hourchk-Req                   
088500          perform bb033-Check-Hourrq-Role.                        
088600     if Hreq-Product > zero                                       
088700          move "PRODUCT     " to WS-Hourchk-Role                  
088800          move Hreq-Product   to WS-Hourchk-Req                   
088900          perform bb033-Check-Hourrq-Role.                        
089000     if Hreq-Parking > zero                                       
089100          move "PARKING_HELM" to WS-Hourchk-Role                  
089200          move Hreq-Parking   to WS-Hourchk-Req                   
089300          perform bb033-Check-Hourrq-Role.                        
089400     perform bb031-Read-Hourrq.                                   
089500 bb032-Exit.                                                      
089600     exit.                                                        
089700*                                                                 
089800 bb033-Check-Hourrq-Role.                                         
089900     move WS-Hourchk-Role to WS-Rolelk-Name.                      
090000     perform zz800-Find-Role.                                     
090100     if not Match-Found                                           
090200          go to bb033-Exit.                                       
090300     perform bb034-Check-One-Slot                                 
090400        varying WS-Bb-Hour-Ix2 from zero by 1                     
090500        until WS-Bb-Hour-Ix2 = WS-Slots-Per-Hour.                 
090600 bb033-Exit.                                                      
090700     exit.                                                        
090800*                                                                 
090900 bb034-Check-One-Slot.                                            
091000     compute WS-Bb-Slot-Ix =                                      
091100             (Hreq-Hour * WS-Slots-Per-Hour) + WS-Bb-Hour-Ix2 + 1.
091200     if WS-Srt-Role (WS-Bb-Slot-Ix Role-Ix) not = WS-Hourchk-Req  
091300          perform bb035-Write-Hourly-Viol.                        
091400 bb034-Exit.                                                      
091500     exit.                                                        
091600*                                                                 
091700 bb035-Write-Hourly-Viol.                                         
091800     move spaces to LB-Violation-Record.                          
091900     move "HOURLY      " to Vio-Category.                         
092000     move WS-Hourchk-Role to Vio-Role.                            
092100     move Hreq-Hour       to Vio-Hour.                            
092200     move WS-Hourchk-Req  to Vio-Required.                        
092300     move WS-Srt-Role (WS-Bb-Slot-Ix Role-Ix) to Vio-Actual.      
092400     move WS-Txt-Hourly   to Vio-Text.                            
092500     perform zz900-Write-Viol.                                    
092600 bb035-Exit.                                                      
092700     exit.                                                        
092800*                                                                 
092900*    R4 - No parking role in the first hour of the shift.         
093000*                                                                 
093100 bb040-Check-Parkfirst.                                           
093200     perform bb041-Check-One-Crew                                 
093300        varying Pt-Crew-Ix from 1 by 1                            
093400        until Pt-Crew-Ix > WS-Crew-Count.                         
093500 bb040-Exit.                                                      
093600     exit.                                                        
093700*                                                                 
093800 bb041-Check-One-Crew.                                            
093900     perform bb042-Check-One-Slot                                 
094000        varying WS-Bb-Hour-Ix2 from zero by 1                     
094100        until WS-Bb-Hour-Ix2 = WS-Slots-Per-Hour.                 
094200 bb041-Exit.                                                      
094300     exit.                                                        
094400*                                                                 
094500 bb042-Check-One-Slot.                                            
094600     compute WS-Bb-Slot-Ix =                                      
094700             WS-Ct-Shift-St-Sl (Pt-Crew-Ix) + WS-Bb-Hour-Ix2 + 1. 
094800     if WS-Bb-Slot-Ix > 48                                        
094900          go to bb042-Exit.                                       
095000     move WS-Art-Slot (Pt-Crew-Ix WS-Bb-Slot-Ix)                  
095100          to WS-Rolelk-Name.                                      
095200     if WS-Rolelk-Name = spaces                                   
095300          go to bb042-Exit.                                       
095400     perform zz800-Find-Role.                                     
095500     if Match-Found                                               
095600          if WS-Rt-Is-Parking-Role (Role-Ix) = "Y"                
095700               perform bb043-Write-Parkfirst-Viol.                
095800 bb042-Exit.                                                      
095900     exit.                                                        
096000*                                                                 
096100 bb043-Write-Parkfirst-Viol.                                      
096200     move spaces to LB-Violation-Record.                          
096300     move "PARKFIRST   " to Vio-Category.                         
096400     move WS-Ct-Id (Pt-Crew-Ix) to Vio-Crew-Id.                   
096500     move WS-Rolelk-Name         to Vio-Role.                     
096600     compute Vio-Hour =                                           
096700             WS-Ct-Shift-St-Sl (Pt-Crew-Ix) / WS-Slots-Per-Hour.  
096800     move zero to Vio-Required.                                   
096900     move 1    to Vio-Actual.                                     
097000     move WS-Txt-Parkfirst to Vio-Text.                           
097100     perform zz900-Write-Viol.                                    
097200 bb043-Exit.                                                      
097300     exit.                                                        
097400*                                                                 
097500*    R5 - Crew role requirement.  Hours scheduled on the          
097600*    named role must equal CRR-REQ-HOURS exactly.                 
097700*                                                                 
097800 bb050-Check-Crewrole.                                            
097900     perform bb051-Read-Crwreq.                                   
098000     perform bb052-Process-Crwreq until Eof-Crwreq.               
098100 bb050-Exit.                                                      
098200     exit.                                                        
098300*                                                                 
098400 bb051-Read-Crwreq.                                               
098500     read Crwreq-File                                             
098600          at end move "Y" to WS-Eof-Crwreq-Sw.                    
098700 bb051-Exit.                                                      
098800     exit.                                                        
098900*                                                                 
099000 bb052-Process-Crwreq.                                            
099100     move Crr-Crew-Id to WS-Crewlk-Id.                            
099200     perform zz810-Find-Crew.                                     
099300     if not Match-Found                                           
099400          go to bb052-Next.                                       
099500     move zero to WS-Bb-Role-Cnt.                                 
099600     perform bb053-Count-One-Slot                                 
099700        varying WS-Bb-Slot-Ix from 1 by 1                         
099800        until WS-Bb-Slot-Ix > 48.                                 
099900     compute WS-Hourchk-Req = Crr-Req-Hours * WS-Slots-Per-Hour.  
100000     if WS-Bb-Role-Cnt not = WS-Hourchk-Req                       
100100          perform bb054-Write-Crewrole-Viol.                      
100200 bb052-Next.                                                      
100300     perform bb051-Read-Crwreq.                                   
100400 bb052-Exit.                                                      
100500     exit.                                                        
100600*                                                                 
100700 bb053-Count-One-Slot.                                            
100800     if WS-Art-Slot (Pt-Crew-Ix WS-Bb-Slot-Ix) = Crr-Role         
100900          add 1 to WS-Bb-Role-Cnt.                                
101000 bb053-Exit.                                                      
101100     exit.                                                        
101200*                                                                 
101300 bb054-Write-Crewrole-Viol.                                       
101400     move spaces to LB-Violation-Record.                          
101500     move "CREWROLE    " to Vio-Category.                         
101600     move Crr-Crew-Id    to Vio-Crew-Id.                          
101700     move Crr-Role       to Vio-Role.                             
101800     move 99              to Vio-Hour.                            
101900     move WS-Hourchk-Req  to Vio-Required.                        
102000     move WS-Bb-Role-Cnt  to Vio-Actual.                          
102100     move WS-Txt-Crewrole to Vio-Text.                            
102200     perform zz900-Write-Viol.                                    
102300 bb054-Exit.                                                      
102400     exit.                                                        
102500*                                                                 
102600*    R6 - Coverage window.  Every slot of every hour in the       
102700*    window must carry exactly CW-REQ-PER-HOUR on the role,       
102800*    and no assignment of that role may start outside it.         
102900*                                                                 
103000 bb060-Check-Coverage.                                            
103100     perform bb061-Read-Covwin.                                   
103200     perform bb062-Process-Covwin until Eof-Covwin.               
103300 bb060-Exit.                                                      
103400     exit.                                                        
103500*                                                                 
103600 bb061-Read-Covwin.                                               
103700     read Covwin-File                                             
103800          at end move "Y" to WS-Eof-Covwin-Sw.                    
103900 bb061-Exit.                                                      
104000     exit.                                                        
104100*                                                                 
104200 bb062-Process-Covwin.                                            
104300     move Cw-Role to WS-Rolelk-Name.                              
104400     perform zz800-Find-Role.                                     
104500     if not Match-Found                                           
104600          go to bb062-Next.                                       
104700     perform bb063-Check-One-Hour                                 
104800        varying WS-Bb-Hour-Ix from Cw-Start-Hour by 1             
104900        until WS-Bb-Hour-Ix = Cw-End-Hour.                        
105000     perform bb066-Check-Starts-In-Window                         
105100        varying Al-Ix from 1 by 1 until Al-Ix > WS-Asg-Ct.        
105200 bb062-Next.                                                      
105300     perform bb061-Read-Covwin.                                   
105400 bb062-Exit.                                                      
105500     exit.                                                        
105600*                                                                 
105700 bb063-Check-One-Hour.                                            
105800     perform bb064-Check-One-Slot                                 
105900        varying WS-Bb-Hour-Ix2 from zero by 1                     
106000        until WS-Bb-Hour-Ix2 = WS-Slots-Per-Hour.                 
106100 bb063-Exit.                                                      
106200     exit.                                                        
106300*                                                                 
106400 bb064-Check-One-Slot.                                            
106500     compute WS-Bb-Slot-Ix =                                      
106600             (WS-Bb-Hour-Ix * WS-Slots-Per-Hour)                  
106700                 + WS-Bb-Hour-Ix2 + 1.                            
106800     if WS-Srt-Role (WS-Bb-Slot-Ix Role-Ix) not = Cw-Req-Per-Hour 
106900          perform bb065-Write-Coverage-Viol.                      
107000 bb064-Exit.                                                      
107100     exit.                                                        
107200*                                                                 
107300 bb065-Write-Coverage-Viol.                                       
107400     move spaces to LB-Violation-Record.                          
107500     move "COVERAGE    " to Vio-Category.                         
107600     move Cw-Role          to Vio-Role.                           
107700     move WS-Bb-Hour-Ix     to Vio-Hour.                          
107800     move Cw-Req-Per-Hour   to Vio-Required.                      
107900     move WS-Srt-Role (WS-Bb-Slot-Ix Role-Ix) to Vio-Actual.      
108000     move WS-Txt-Coverage   to Vio-Text.                          
108100     perform zz900-Write-Viol.                                    
108200 bb065-Exit.                                                      
108300     exit.                                                        
108400*                                                                 
108500 bb066-Check-Starts-In-Window.                                    
108600     if WS-Al-Role (Al-Ix) not = Cw-Role                          
108700          go to bb066-Exit.                                       
108800     compute WS-Bb-Win-St = Cw-Start-Hour * 60.                   
108900     compute WS-Bb-Win-En = Cw-End-Hour * 60.                     
109000     if WS-Al-Start-Min (Al-Ix) < WS-Bb-Win-St                    
109100        or WS-Al-Start-Min (Al-Ix) not < WS-Bb-Win-En             
109200          perform bb067-Write-Covstart-Viol.                      
109300 bb066-Exit.                                                      
109400     exit.                                                        
109500*                                                                 
109600 bb067-Write-Covstart-Viol.                                       
109700     move spaces to LB-Violation-Record.                          
109800     move "COVERAGE    " to Vio-Category.                         
109900     move WS-Al-Crew-Id (Al-Ix) to Vio-Crew-Id.                   
110000     move WS-Al-Role (Al-Ix)    to Vio-Role.                      
110100     move 99                    to Vio-Hour.                      
110200     move Cw-Start-Hour          to Vio-Required.                 
110300     compute Vio-Actual = WS-Al-Start-Min (Al-Ix) / 60.           
110400     move WS-Txt-Covstart        to Vio-Text.                     
110500     perform zz900-Write-Viol.                                    
110600 bb067-Exit.                                                      
110700     exit.                                                        
110800*                                                                 
110900*    BB070 - R7 Role Min/Max Slots.  Skips break roles and roles  
111000*    with no min/max defined (0/99 = unset), and crew with no     
111100*    slots on the role at all.  REGISTER gets the crew-level      
111200*    MIN-REG-HOURS/MAX-REG-HOURS override folded in by BB075      
111300*    before the permitted-slot cap is applied.                    
111400*                                                                 
111500 bb070-Check-Rolemnmx.                                            
111600     perform bb071-Check-One-Role                                 
111700        varying Role-Ix from 1 by 1                               
111800        until Role-Ix > WS-Role-Count.                            
111900 bb070-Exit.                                                      
112000     exit.                                                        
112100*                                                                 
112200 bb071-Check-One-Role.                                            
112300     if WS-Rt-Is-Break-Role (Role-Ix) = "Y"                       
112400          go to bb071-Exit.                                       
112500     if WS-Rt-Min-Slots (Role-Ix) = zero                          
112600        and WS-Rt-Max-Slots (Role-Ix) = 99                        
112700          go to bb071-Exit.                                       
112800     perform bb072-Check-One-Crew                                 
112900        varying Pt-Crew-Ix from 1 by 1                            
113000        until Pt-Crew-Ix > WS-Crew-Count.                         
113100 bb071-Exit.                                                      
113200     exit.                                                        
113300*                                                                 
113400 bb072-Check-One-Crew.                                            
113500     move zero to WS-Bb-Assigned-Ct.                              
113600     perform bb073-Count-Assigned-Slot                            
113700        varying WS-Bb-Slot-Ix from 1 by 1                         
113800        until WS-Bb-Slot-Ix > 48.                                 
113900     if WS-Bb-Assigned-Ct = zero                                  
114000          go to bb072-Exit.                                       
114100     move zero to WS-Bb-Role-Cnt.                                 
114200     perform bb074-Count-Permitted-Slot                           
114300        varying WS-Bb-Slot-Ix from 1 by 1                         
114400        until WS-Bb-Slot-Ix > 48.                                 
114500     move WS-Rt-Min-Slots (Role-Ix) to WS-Bb-Eff-Min.             
114600     move WS-Rt-Max-Slots (Role-Ix) to WS-Bb-Eff-Max.             
114700     if WS-Rt-Name (Role-Ix) = "REGISTER    "                     
114800          perform bb075-Apply-Register-Override.                  
114900     if WS-Bb-Eff-Min > WS-Bb-Role-Cnt                            
115000          move WS-Bb-Role-Cnt to WS-Bb-Eff-Min.                   
115100     if WS-Bb-Eff-Max > WS-Bb-Role-Cnt                            
115200          move WS-Bb-Role-Cnt to WS-Bb-Eff-Max.                   
115300     if WS-Bb-Assigned-Ct < WS-Bb-Eff-Min                         
115400        or WS-Bb-Assigned-Ct > WS-Bb-Eff-Max                      
115500          perform bb076-Write-Rolemnmx-Viol.                      
115600 bb072-Exit.                                                      
115700     exit.                                                        
115800*                                                                 
115900 bb073-Count-Assigned-Slot.                                       
116000     if WS-Art-Slot (Pt-Crew-Ix WS-Bb-Slot-Ix)                    
116100           = WS-Rt-Name (Role-Ix)                                 
116200          add 1 to WS-Bb-Assigned-Ct.                             
116300 bb073-Exit.                                                      
116400     exit.                                                        
116500*                                                                 
116600 bb074-Count-Permitted-Slot.                                      
116700     if WS-Pt-Slot (Pt-Crew-Ix Role-Ix WS-Bb-Slot-Ix) = "Y"       
116800          add 1 to WS-Bb-Role-Cnt.                                
116900 bb074-Exit.                                                      
117000     exit.                                                        
117100*                                                                 
117200 bb075-Apply-Register-Override.                                   
117300     if WS-Ct-Min-Reg-Hours (Pt-Crew-Ix) not = zero               
117400          compute WS-Bb-Ovr-Min =                                 
117500             WS-Ct-Min-Reg-Hours (Pt-Crew-Ix) * WS-Slots-Per-Hour 
117600          if WS-Bb-Ovr-Min > WS-Bb-Eff-Min                        
117700               move WS-Bb-Ovr-Min to WS-Bb-Eff-Min.               
117800     if WS-Ct-Max-Reg-Hours (Pt-Crew-Ix) not = 99                 
117900          compute WS-Bb-Ovr-Max =                                 
118000             WS-Ct-Max-Reg-Hours (Pt-Crew-Ix) * WS-Slots-Per-Hour 
118100          if WS-Bb-Ovr-Max < WS-Bb-Eff-Max                        
118200               move WS-Bb-Ovr-Max to WS-Bb-Eff-Max.               
118300 bb075-Exit.                                                      
118400     exit.                                                        
118500*                                                                 
118600 bb076-Write-Rolemnmx-Viol.                                       
118700     move spaces to LB-Violation-Record.                          
118800     move "ROLEMINMAX  " to Vio-Category.                         
118900     move WS-Ct-Id (Pt-Crew-Ix) to Vio-Crew-Id.                   
119000     move WS-Rt-Name (Role-Ix) to Vio-Role.                       
119100     move 99                   to Vio-Hour.                       
119200     move WS-Bb-Eff-Min        to Vio-Required.                   
119300     move WS-Bb-Assigned-Ct    to Vio-Actual.                     
119400     move WS-Txt-Rolemnmx      to Vio-Text.                       
119500     perform zz900-Write-Viol.                                    
119600 bb076-Exit.                                                      
119700     exit.                                                        
119800*                                                                 
119900*    BB080 series - R8 Meal Breaks.  Re-uses CC042's break-window 
120000*    arithmetic from LBELIG (restated here as BB087, there being  
120100*    no CALL between the two programs in this suite).             
120200*                                                                 
120300 bb080-Check-Breaks.                                              
120400     perform zz820-Find-Break-Role.                               
120500     if not Match-Found                                           
120600          go to bb080-Exit.                                       
120700     perform bb081-Check-One-Crew                                 
120800        varying Pt-Crew-Ix from 1 by 1                            
120900        until Pt-Crew-Ix > WS-Crew-Count.                         
121000 bb080-Exit.                                                      
121100     exit.                                                        
121200*                                                                 
121300 bb081-Check-One-Crew.                                            
121400     move zero to WS-Bb-Break-Ct.                                 
121500     move zero to WS-Bb-Break-Slot.                               
121600     perform bb082-Count-Break-Slot                               
121700        varying WS-Bb-Slot-Ix from 1 by 1                         
121800        until WS-Bb-Slot-Ix > 48.                                 
121900     compute WS-Shift-Len-Sl =                                    
122000             WS-Ct-Shift-En-Sl (Pt-Crew-Ix)                       
122100                 - WS-Ct-Shift-St-Sl (Pt-Crew-Ix).                
122200     divide Store-Min-Shift-Break by Store-Base-Slot-Min          
122300            giving WS-Quotient remainder WS-Remainder.            
122400     if WS-Remainder not = zero                                   
122500          add 1 to WS-Quotient.                                   
122600     move "N" to WS-Bb-Started-Sw.                                
122700     if WS-Ct-Can-Break (Pt-Crew-Ix) = "Y"                        
122800        and WS-Shift-Len-Sl not < WS-Quotient                     
122900          move "Y" to WS-Bb-Started-Sw.                           
123000     if WS-Bb-Started-Sw = "N"                                    
123100          if WS-Bb-Break-Ct not = zero                            
123200               perform bb083-Write-Breaknone-Viol.                
123300     if WS-Bb-Started-Sw = "N"                                    
123400          go to bb081-Exit.                                       
123500     if WS-Bb-Break-Ct = zero                                     
123600          perform bb084-Write-Nobreak-Viol                        
123700          go to bb081-Exit.                                       
123800     if WS-Bb-Break-Ct > 1                                        
123900          perform bb085-Write-Break2-Viol                         
124000          go to bb081-Exit.                                       
124100     perform bb087-Compute-Break-Window.                          
124200     if WS-Bb-Break-Slot < WS-Break-Earliest                      
124300        or WS-Bb-Break-Slot > WS-Break-Latest                     
124400          perform bb086-Write-Breakwin-Viol.                      
124500 bb081-Exit.                                                      
124600     exit.                                                        
124700*                                                                 
124800 bb082-Count-Break-Slot.                                          
124900     if WS-Art-Slot (Pt-Crew-Ix WS-Bb-Slot-Ix)                    
125000           = WS-Rt-Name (Role-Ix)                                 
125100          add 1 to WS-Bb-Break-Ct                                 
125200          compute WS-Bb-Break-Slot = WS-Bb-Slot-Ix - 1.           
125300 bb082-Exit.                                                      
125400     exit.                                                        
125500*                                                                 
125600 bb083-Write-Breaknone-Viol.                                      
125700     move spaces to LB-Violation-Record.                          
125800     move "BREAK       " to Vio-Category.                         
125900     move WS-Ct-Id (Pt-Crew-Ix) to Vio-Crew-Id.                   
126000     move WS-Rt-Name (Role-Ix)  to Vio-Role.                      
126100     move 99   to Vio-Hour.                                       
126200     move zero to Vio-Required.                                   
126300     move WS-Bb-Break-Ct to Vio-Actual.                           
126400     move WS-Txt-Breaknone to Vio-Text.                           
126500     perform zz900-Write-Viol.                                    
126600 bb083-Exit.                                                      
126700     exit.                                                        
126800*                                                                 
126900 bb084-Write-Nobreak-Viol.                                        
127000     move spaces to LB-Violation-Record.                          
127100     move "BREAK       " to Vio-Category.                         
127200     move WS-Ct-Id (Pt-Crew-Ix) to Vio-Crew-Id.                   
127300     move WS-Rt-Name (Role-Ix)  to Vio-Role.                      
127400     move 99   to Vio-Hour.                                       
127500     move 1    to Vio-Required.                                   
127600     move zero to Vio-Actual.                                     
127700     move WS-Txt-Nobreak to Vio-Text.                             
127800     perform zz900-Write-Viol.                                    
127900 bb084-Exit.                                                      
128000     exit.                                                        
128100*                                                                 
128200 bb085-Write-Break2-Viol.                                         
128300     move spaces to LB-Violation-Record.                          
128400     move "BREAK       " to Vio-Category.                         
128500     move WS-Ct-Id (Pt-Crew-Ix) to Vio-Crew-Id.                   
128600     move WS-Rt-Name (Role-Ix)  to Vio-Role.                      
128700     move 99 to Vio-Hour.                                         
128800     move 1  to Vio-Required.                                     
128900     move WS-Bb-Break-Ct to Vio-Actual.                           
129000     move WS-Txt-Break2 to Vio-Text.                              
129100     perform zz900-Write-Viol.                                    
129200 bb085-Exit.                                                      
129300     exit.                                                        
129400*                                                                 
129500 bb086-Write-Breakwin-Viol.                                       
129600     move spaces to LB-Violation-Record.                          
129700     move "BREAK       " to Vio-Category.                         
129800     move WS-Ct-Id (Pt-Crew-Ix) to Vio-Crew-Id.                   
129900     move WS-Rt-Name (Role-Ix)  to Vio-Role.                      
130000     move 99   to Vio-Hour.                                       
130100     move WS-Break-Earliest to Vio-Required.                      
130200     move WS-Bb-Break-Slot  to Vio-Actual.                        
130300     move WS-Txt-Breakwin to Vio-Text.                            
130400     perform zz900-Write-Viol.                                    
130500 bb086-Exit.                                                      
130600     exit.                                                        
130700*                                                                 
130800 bb087-Compute-Break-Window.                                      
130900     divide Store-Break-Win-Start by Store-Base-Slot-Min          
131000            giving WS-Quotient remainder WS-Remainder.            
131100     compute WS-Break-Earliest =                                  
131200             WS-Ct-Shift-St-Sl (Pt-Crew-Ix) + WS-Quotient.        
131300     divide Store-Break-Win-End by Store-Base-Slot-Min            
131400            giving WS-Quotient remainder WS-Remainder.            
131500     compute WS-Break-Latest =                                    
131600             WS-Ct-Shift-St-Sl (Pt-Crew-Ix) + WS-Quotient.        
131700     compute WS-Break-Max-Off =                                   
131800             WS-Ct-Shift-En-Sl (Pt-Crew-Ix) - 1.                  
131900     if WS-Break-Latest > WS-Break-Max-Off                        
132000          move WS-Break-Max-Off to WS-Break-Latest.               
132100     if WS-Break-Latest < WS-Break-Earliest                       
132200          move WS-Break-Earliest to WS-Break-Latest.              
132300 bb087-Exit.                                                      
132400     exit.                                                        
132500*                                                                 
132600*    BB090 series - R9 Block-Size Snapping.  Only complete blocks 
132700*    (fully inside the shift) are checked - a short last block is 
132800*    left alone, matching the source audit script's own rule.     
132900*                                                                 
133000 bb090-Check-Blocksize.                                           
133100     perform bb091-Check-One-Role                                 
133200        varying Role-Ix from 1 by 1                               
133300        until Role-Ix > WS-Role-Count.                            
133400 bb090-Exit.                                                      
133500     exit.                                                        
133600*                                                                 
133700 bb091-Check-One-Role.                                            
133800     if WS-Rt-Block-Size (Role-Ix) < 2                            
133900          go to bb091-Exit.                                       
134000     perform bb092-Check-One-Crew                                 
134100        varying Pt-Crew-Ix from 1 by 1                            
134200        until Pt-Crew-Ix > WS-Crew-Count.                         
134300 bb091-Exit.                                                      
134400     exit.                                                        
134500*                                                                 
134600 bb092-Check-One-Crew.                                            
134700     perform bb093-Check-One-Block                                
134800        varying WS-Bb-Block-Start                                 
134900           from WS-Ct-Shift-St-Sl (Pt-Crew-Ix)                    
135000           by WS-Rt-Block-Size (Role-Ix)                          
135100        until WS-Bb-Block-Start                                   
135200           not < WS-Ct-Shift-En-Sl (Pt-Crew-Ix).                  
135300 bb092-Exit.                                                      
135400     exit.                                                        
135500*                                                                 
135600 bb093-Check-One-Block.                                           
135700     compute WS-Bb-Block-End =                                    
135800             WS-Bb-Block-Start + WS-Rt-Block-Size (Role-Ix) - 1.  
135900     if WS-Bb-Block-End not < WS-Ct-Shift-En-Sl (Pt-Crew-Ix)      
136000          go to bb093-Exit.                                       
136100     move zero to WS-Bb-Assigned-Ct.                              
136200     move zero to WS-Bb-Unassigned-Ct.                            
136300     perform bb094-Scan-One-Slot                                  
136400        varying WS-Bb-Slot-Ix2 from WS-Bb-Block-Start by 1        
136500        until WS-Bb-Slot-Ix2 > WS-Bb-Block-End.                   
136600     if WS-Bb-Assigned-Ct not = zero                              
136700        and WS-Bb-Unassigned-Ct not = zero                        
136800          perform bb095-Write-Blocksize-Viol.                     
136900 bb093-Exit.                                                      
137000     exit.                                                        
137100*                                                                 
137200 bb094-Scan-One-Slot.                                             
137300     compute WS-Bb-Slot-Ix = WS-Bb-Slot-Ix2 + 1.                  
137400     if WS-Art-Slot (Pt-Crew-Ix WS-Bb-Slot-Ix)                    
137500           = WS-Rt-Name (Role-Ix)                                 
137600          add 1 to WS-Bb-Assigned-Ct                              
137700     else                                                         
137800          add 1 to WS-Bb-Unassigned-Ct.                           
137900 bb094-Exit.                                                      
138000     exit.                                                        
138100*                                                                 
138200 bb095-Write-Blocksize-Viol.                                      
138300     move spaces to LB-Violation-Record.                          
138400     move "BLOCKSIZE   " to Vio-Category.                         
138500     move WS-Ct-Id (Pt-Crew-Ix) to Vio-Crew-Id.                   
138600     move WS-Rt-Name (Role-Ix)  to Vio-Role.                      
138700     move 99 to Vio-Hour.                                         
138800     move WS-Rt-Block-Size (Role-Ix) to Vio-Required.             
138900     move WS-Bb-Assigned-Ct          to Vio-Actual.               
139000     move WS-Txt-Blocksize to Vio-Text.                           
139100     perform zz900-Write-Viol.                                    
139200 bb095-Exit.                                                      
139300     exit.                                                        
139400*                                                                 
139500*    BB100 series - R10 Consecutive-Slot Roles.  Walks only the   
139600*    crew's permitted slots for the role, in order, watching for  
139700*    an assigned run that re-starts after an unassigned permitted 
139800*    slot broke it.                                               
139900*                                                                 
140000 bb100-Check-Consec.                                              
140100     perform bb101-Check-One-Role                                 
140200        varying Role-Ix from 1 by 1                               
140300        until Role-Ix > WS-Role-Count.                            
140400 bb100-Exit.                                                      
140500     exit.                                                        
140600*                                                                 
140700 bb101-Check-One-Role.                                            
140800     if WS-Rt-Must-Be-Consec (Role-Ix) not = "Y"                  
140900          go to bb101-Exit.                                       
141000     perform bb102-Check-One-Crew                                 
141100        varying Pt-Crew-Ix from 1 by 1                            
141200        until Pt-Crew-Ix > WS-Crew-Count.                         
141300 bb101-Exit.                                                      
141400     exit.                                                        
141500*                                                                 
141600 bb102-Check-One-Crew.                                            
141700     move "N" to WS-Bb-Prev-Flag.                                 
141800     move "N" to WS-Bb-This-Flag.                                 
141900     move "N" to WS-Bb-Started-Sw.                                
142000     perform bb103-Scan-One-Slot                                  
142100        varying WS-Bb-Slot-Ix from 1 by 1                         
142200        until WS-Bb-Slot-Ix > 48.                                 
142300     if WS-Bb-Started-Sw = "Y"                                    
142400          perform bb104-Write-Consec-Viol.                        
142500 bb102-Exit.                                                      
142600     exit.                                                        
142700*                                                                 
142800 bb103-Scan-One-Slot.                                             
142900     if WS-Pt-Slot (Pt-Crew-Ix Role-Ix WS-Bb-Slot-Ix) not = "Y"   
143000          go to bb103-Exit.                                       
143100     if WS-Art-Slot (Pt-Crew-Ix WS-Bb-Slot-Ix)                    
143200           = WS-Rt-Name (Role-Ix)                                 
143300          if WS-Bb-Prev-Flag = "Y" and WS-Bb-This-Flag = "Y"      
143400               move "Y" to WS-Bb-Started-Sw                       
143500          else                                                    
143600               move "Y" to WS-Bb-Prev-Flag                        
143700     else                                                         
143800          if WS-Bb-Prev-Flag = "Y"                                
143900               move "Y" to WS-Bb-This-Flag.                       
144000 bb103-Exit.                                                      
144100     exit.                                                        
144200*                                                                 
144300 bb104-Write-Consec-Viol.                                         
144400     move spaces to LB-Violation-Record.                          
144500     move "CONSEC      " to Vio-Category.                         
144600     move WS-Ct-Id (Pt-Crew-Ix) to Vio-Crew-Id.                   
144700     move WS-Rt-Name (Role-Ix)  to Vio-Role.                      
144800     move 99   to Vio-Hour.                                       
144900     move 1    to Vio-Required.                                   
145000     move zero to Vio-Actual.                                     
145100     move WS-Txt-Consec to Vio-Text.                              
145200     perform zz900-Write-Viol.                                    
145300 bb104-Exit.                                                      
145400     exit.                                                        
145500*                                                                 
145600*    ZZ800/ZZ810/ZZ820 - the same shared finders LBELIG uses,     
145700*    restated here since neither program CALLs the other.         
145800*                                                                 
145900 zz800-Find-Role.                                                 
146000     move "N" to WS-Found-Sw.                                     
146100     set Role-Ix to 1.                                            
146200     search WS-Rt-Entry                                           
146300         when WS-Rt-Name (Role-Ix) = WS-Rolelk-Name               
146400              move "Y" to WS-Found-Sw.                            
146500 zz800-Exit.                                                      
146600     exit.                                                        
146700*                                                                 
146800 zz810-Find-Crew.                                                 
146900     move "N" to WS-Found-Sw.                                     
147000     set Crew-Ix to 1.                                            
147100     search WS-Crew-Entry                                         
147200         when WS-Ct-Id (Crew-Ix) = WS-Crewlk-Id                   
147300              move "Y" to WS-Found-Sw.                            
147400     if Match-Found                                               
147500          set Pt-Crew-Ix to Crew-Ix.                              
147600 zz810-Exit.                                                      
147700     exit.                                                        
147800*                                                                 
147900 zz820-Find-Break-Role.                                           
148000     move "N" to WS-Found-Sw.                                     
148100     set Role-Ix to 1.                                            
148200     search WS-Rt-Entry                                           
148300         when WS-Rt-Is-Break-Role (Role-Ix) = "Y"                 
148400              move "Y" to WS-Found-Sw.                            
148500 zz820-Exit.                                                      
148600     exit.                                                        
148700*                                                                 
148800 zz830-Find-Parking-Role.                                         
148900     move "N" to WS-Found-Sw.                                     
149000     set Role-Ix to 1.                                            
149100     search WS-Rt-Entry                                           
149200         when WS-Rt-Is-Parking-Role (Role-Ix) = "Y"               
149300              move "Y" to WS-Found-Sw.                            
149400 zz830-Exit.                                                      
149500     exit.                                                        
149600*                                                                 
149700*    ZZ900 - write the violation record the caller has already    
149800*    built into LB-Violation-Record, bump the run counter and     
149900*    the hard-violation counter, then hand off to ZZ905 so        
150000*    EE033 can head each group of the report without a second     
150100*    read of the file.                                            
150200*                                                                 
150300 zz900-Write-Viol.                                                
150400     write LB-Violation-Record.                                   
150500     add 1 to WS-Vio-Count.                                       
150600     add 1 to WS-Vio-Hard-Count.                                  
150700     perform zz905-Bump-Category-Count.                           
150800 zz900-Exit.                                                      
150900     exit.                                                        
151000*                                                                 
151100 zz905-Bump-Category-Count.                                       
151200     if Vio-Category = "ELIGIBILITY "                             
151300          add 1 to WS-Vio-Elig-Ct.                                
151400     if Vio-Category = "ONEPERSLOT  "                             
151500          add 1 to WS-Vio-1perslot-Ct.                            
151600     if Vio-Category = "GAP         "                             
151700          add 1 to WS-Vio-Gap-Ct.                                 
151800     if Vio-Category = "HOURLY      "                             
151900          add 1 to WS-Vio-Hourly-Ct.                              
152000     if Vio-Category = "PARKFIRST   "                             
152100          add 1 to WS-Vio-Parkfrst-Ct.                            
152200     if Vio-Category = "CREWROLE    "                             
152300          add 1 to WS-Vio-Crewrole-Ct.                            
152400     if Vio-Category = "COVERAGE    "                             
152500          add 1 to WS-Vio-Coverage-Ct.                            
152600     if Vio-Category = "ROLEMINMAX  "                             
152700          add 1 to WS-Vio-Rolemnmx-Ct.                            
152800     if Vio-Category = "BREAK       "                             
152900          add 1 to WS-Vio-Break-Ct.                               
153000     if Vio-Category = "BLOCKSIZE   "                             
153100          add 1 to WS-Vio-Blocksz-Ct.                             
153200     if Vio-Category = "CONSEC      "                             
153300          add 1 to WS-Vio-Consec-Ct.                              
153400 zz905-Exit.                                                      
153500     exit.                                                        
153600*                                                                 
153700*    ZZ960 - split a minute-of-day count into hours and minutes   
153800*    for the H:MM columns on the crew-detail report.              
153900*                                                                 
154000 zz960-Format-Hhmm.                                               
154100     divide WS-Rpt-Conv-Min by 60                                 
154200            giving WS-Rpt-Hh remainder WS-Rpt-Mm.                 
154300     move WS-Rpt-Hh to WS-Rpt-Hhmm-Hh.                            
154400     move WS-Rpt-Mm to WS-Rpt-Hhmm-Mm.                            
154500 zz960-Exit.                                                      
154600     exit.                                                        
154700*                                                                 
154800*    DD000 series - U4 Preference Score.  One pass per crew,      
154900*    each component adding to or subtracting from                 
155000*    WS-Ct-Pref-Score, then EE040 truncates the total to an       
155100*    integer for the report.                                      
155200*                                                                 
155300 dd000-Compute-Scores.                                            
155400     perform dd001-Score-One-Crew                                 
155500        varying Pt-Crew-Ix from 1 by 1                            
155600        until Pt-Crew-Ix > WS-Crew-Count.                         
155700 dd000-Exit.                                                      
155800     exit.                                                        
155900*                                                                 
156000 dd001-Score-One-Crew.                                            
156100     move zero to WS-Ct-Pref-Score (Pt-Crew-Ix).                  
156200     perform dd020-First-Slot-Pref.                               
156300     perform dd030-Task-Bias.                                     
156400     perform dd040-Switch-Penalties.                              
156500     perform dd050-Break-Timing.                                  
156600     perform dd060-Parking-Distance.                              
156700     perform dd070-Consec-Gap-Penalty.                            
156800     add WS-Ct-Pref-Score (Pt-Crew-Ix) to WS-Grand-Score.         
156900 dd001-Exit.                                                      
157000     exit.                                                        
157100*                                                                 
157200*    DD010 - the store/crew weight-combine rule shared by R11,    
157300*    R12, R13 and R14.  Caller moves the two weights into         
157400*    WS-Wt-Store/WS-Wt-Crew first, result comes back in           
157500*    WS-Wt-Combined.                                              
157600*                                                                 
157700 dd010-Combine-Weight.                                            
157800     if WS-Wt-Crew not = zero                                     
157900          if WS-Wt-Store = zero                                   
158000               move WS-Wt-Crew to WS-Wt-Combined                  
158100          else                                                    
158200               compute WS-Wt-Combined = WS-Wt-Store * WS-Wt-Crew  
158300     else                                                         
158400          if WS-Wt-Store = zero                                   
158500               move zero to WS-Wt-Combined                        
158600          else                                                    
158700               move WS-Wt-Store to WS-Wt-Combined.                
158800 dd010-Exit.                                                      
158900     exit.                                                        
159000*                                                                 
159100*    DD020 - R11 First-Slot Preference.                           
159200*                                                                 
159300 dd020-First-Slot-Pref.                                           
159400     if WS-Ct-Pref-1st-Role (Pt-Crew-Ix) = spaces                 
159500          go to dd020-Exit.                                       
159600     compute WS-Bb-Slot-Ix =                                      
159700             WS-Ct-Shift-St-Sl (Pt-Crew-Ix) + 1.                  
159800     if WS-Art-Slot (Pt-Crew-Ix WS-Bb-Slot-Ix)                    
159900           not = WS-Ct-Pref-1st-Role (Pt-Crew-Ix)                 
160000          go to dd020-Exit.                                       
160100     move zero to WS-Wt-Store.                                    
160200     if WS-Ct-Pref-1st-Role (Pt-Crew-Ix) = "PRODUCT     "         
160300          move Store-Prod-1st-Hr-Wt to WS-Wt-Store.               
160400     if WS-Ct-Pref-1st-Role (Pt-Crew-Ix) = "REGISTER    "         
160500          move Store-Reg-1st-Hr-Wt to WS-Wt-Store.                
160600     move WS-Ct-Pref-1st-Wt (Pt-Crew-Ix) to WS-Wt-Crew.           
160700     perform dd010-Combine-Weight.                                
160800     add WS-Wt-Combined to WS-Ct-Pref-Score (Pt-Crew-Ix).         
160900 dd020-Exit.                                                      
161000     exit.                                                        
161100*                                                                 
161200*    DD030 - R12 Task Bias.                                       
161300*                                                                 
161400 dd030-Task-Bias.                                                 
161500     if WS-Ct-Pref-Task (Pt-Crew-Ix) = spaces                     
161600          go to dd030-Exit.                                       
161700     move zero to WS-Dd-Task-Ct.                                  
161800     perform dd031-Count-One-Slot                                 
161900        varying WS-Bb-Slot-Ix from 1 by 1                         
162000        until WS-Bb-Slot-Ix > 48.                                 
162100     if WS-Dd-Task-Ct = zero                                      
162200          go to dd030-Exit.                                       
162300     move zero to WS-Wt-Store.                                    
162400     if WS-Ct-Pref-Task (Pt-Crew-Ix) = "PRODUCT     "             
162500          move Store-Prod-Task-Wt to WS-Wt-Store.                 
162600     if WS-Ct-Pref-Task (Pt-Crew-Ix) = "REGISTER    "             
162700          move Store-Reg-Task-Wt to WS-Wt-Store.                  
162800     move WS-Ct-Pref-Task-Wt (Pt-Crew-Ix) to WS-Wt-Crew.          
162900     perform dd010-Combine-Weight.                                
163000     compute WS-Ct-Pref-Score (Pt-Crew-Ix) =                      
163100             WS-Ct-Pref-Score (Pt-Crew-Ix)                        
163200                 + WS-Wt-Combined * WS-Dd-Task-Ct.                
163300 dd030-Exit.                                                      
163400     exit.                                                        
163500*                                                                 
163600 dd031-Count-One-Slot.                                            
163700     if WS-Art-Slot (Pt-Crew-Ix WS-Bb-Slot-Ix)                    
163800           = WS-Ct-Pref-Task (Pt-Crew-Ix)                         
163900          add 1 to WS-Dd-Task-Ct.                                 
164000 dd031-Exit.                                                      
164100     exit.                                                        
164200*                                                                 
164300*    DD040 - R13 Switch Penalties, PRODUCT then REGISTER.         
164400*                                                                 
164500 dd040-Switch-Penalties.                                          
164600     move "PRODUCT     " to WS-Rolelk-Name.                       
164700     perform zz800-Find-Role.                                     
164800     if Match-Found                                               
164900          move Store-Consec-Prod-Wt to WS-Wt-Store                
165000          move WS-Ct-Consec-Prod-Wt (Pt-Crew-Ix) to WS-Wt-Crew    
165100          perform dd010-Combine-Weight                            
165200          move WS-Wt-Combined to WS-Dd-Switch-Wt                  
165300          perform dd041-Scan-Switches.                            
165400     move "REGISTER    " to WS-Rolelk-Name.                       
165500     perform zz800-Find-Role.                                     
165600     if Match-Found                                               
165700          move Store-Consec-Reg-Wt to WS-Wt-Store                 
165800          move WS-Ct-Consec-Reg-Wt (Pt-Crew-Ix) to WS-Wt-Crew     
165900          perform dd010-Combine-Weight                            
166000          move WS-Wt-Combined to WS-Dd-Switch-Wt                  
166100          perform dd041-Scan-Switches.                            
166200 dd040-Exit.                                                      
166300     exit.                                                        
166400*                                                                 
166500 dd041-Scan-Switches.                                             
166600     compute WS-Dd-Offset = WS-Ct-Shift-St-Sl (Pt-Crew-Ix) + 1.   
166700     compute WS-Dd-Maxoff = WS-Ct-Shift-En-Sl (Pt-Crew-Ix) - 1.   
166800     perform dd042-Check-One-Slot                                 
166900        varying WS-Bb-Slot-Ix from WS-Dd-Offset by 1              
167000        until WS-Bb-Slot-Ix > WS-Dd-Maxoff.                       
167100 dd041-Exit.                                                      
167200     exit.                                                        
167300*                                                                 
167400 dd042-Check-One-Slot.                                            
167500     compute WS-Bb-Slot-Ix2 = WS-Bb-Slot-Ix + 1.                  
167600     if WS-Pt-Slot (Pt-Crew-Ix Role-Ix WS-Bb-Slot-Ix) not = "Y"   
167700          go to dd042-Exit.                                       
167800     if WS-Pt-Slot (Pt-Crew-Ix Role-Ix WS-Bb-Slot-Ix2) not = "Y"  
167900          go to dd042-Exit.                                       
168000     move "N" to WS-Bb-This-Flag.                                 
168100     if WS-Art-Slot (Pt-Crew-Ix WS-Bb-Slot-Ix)                    
168200           = WS-Rt-Name (Role-Ix)                                 
168300          move "Y" to WS-Bb-This-Flag.                            
168400     move "N" to WS-Bb-Prev-Flag.                                 
168500     if WS-Art-Slot (Pt-Crew-Ix WS-Bb-Slot-Ix2)                   
168600           = WS-Rt-Name (Role-Ix)                                 
168700          move "Y" to WS-Bb-Prev-Flag.                            
168800     if WS-Bb-This-Flag not = WS-Bb-Prev-Flag                     
168900          compute WS-Ct-Pref-Score (Pt-Crew-Ix) =                 
169000                  WS-Ct-Pref-Score (Pt-Crew-Ix) - WS-Dd-Switch-Wt.
169100 dd042-Exit.                                                      
169200     exit.                                                        
169300*                                                                 
169400*    DD050 - R14 Break Timing.  Re-uses BB087's break-window      
169500*    arithmetic to get earliest/latest, then finds whichever      
169600*    slot actually carries the crew's break.                      
169700*                                                                 
169800 dd050-Break-Timing.                                              
169900     if WS-Ct-Pref-Brk-Timing (Pt-Crew-Ix) = zero                 
170000          go to dd050-Exit.                                       
170100     perform zz820-Find-Break-Role.                               
170200     if not Match-Found                                           
170300          go to dd050-Exit.                                       
170400     perform bb087-Compute-Break-Window.                          
170500     compute WS-Dd-Maxoff = WS-Break-Latest - WS-Break-Earliest.  
170600     if WS-Dd-Maxoff = zero                                       
170700          go to dd050-Exit.                                       
170800     perform dd051-Find-Break-Slot.                               
170900     if not Match-Found                                           
171000          go to dd050-Exit.                                       
171100     move zero to WS-Wt-Store.                                    
171200     if WS-Ct-Pref-Brk-Timing (Pt-Crew-Ix) > zero                 
171300          move Store-Late-Break-Wt to WS-Wt-Store.                
171400     if WS-Ct-Pref-Brk-Timing (Pt-Crew-Ix) < zero                 
171500          move Store-Early-Break-Wt to WS-Wt-Store.               
171600     move WS-Ct-Pref-Brk-Wt (Pt-Crew-Ix) to WS-Wt-Crew.           
171700     perform dd010-Combine-Weight.                                
171800     compute WS-Dd-Offset = WS-Bb-Break-Slot - WS-Break-Earliest. 
171900     if WS-Ct-Pref-Brk-Timing (Pt-Crew-Ix) > zero                 
172000          compute WS-Score-Frac rounded =                         
172100                  WS-Dd-Offset / WS-Dd-Maxoff                     
172200     else                                                         
172300          compute WS-Score-Frac rounded =                         
172400              (WS-Dd-Maxoff - WS-Dd-Offset) / WS-Dd-Maxoff.       
172500     compute WS-Ct-Pref-Score (Pt-Crew-Ix) =                      
172600             WS-Ct-Pref-Score (Pt-Crew-Ix)                        
172700                 + WS-Wt-Combined * WS-Score-Frac.                
172800 dd050-Exit.                                                      
172900     exit.                                                        
173000*                                                                 
173100 dd051-Find-Break-Slot.                                           
173200     move zero to WS-Bb-Break-Slot.                               
173300     move "N" to WS-Found-Sw.                                     
173400     perform dd052-Check-One-Slot                                 
173500        varying WS-Bb-Slot-Ix from 1 by 1                         
173600        until WS-Bb-Slot-Ix > 48 or Match-Found.                  
173700 dd051-Exit.                                                      
173800     exit.                                                        
173900*                                                                 
174000 dd052-Check-One-Slot.                                            
174100     if WS-Art-Slot (Pt-Crew-Ix WS-Bb-Slot-Ix)                    
174200           = WS-Rt-Name (Role-Ix)                                 
174300          move "Y" to WS-Found-Sw                                 
174400          compute WS-Bb-Break-Slot = WS-Bb-Slot-Ix - 1.           
174500 dd052-Exit.                                                      
174600     exit.                                                        
174700*                                                                 
174800*    DD060 - R15 Parking Distance.  Later parking in the shift    
174900*    scores higher, up to the flat 50-point weight at the last    
175000*    eligible slot.                                               
175100*                                                                 
175200 dd060-Parking-Distance.                                          
175300     if WS-Ct-Can-Parking (Pt-Crew-Ix) not = "Y"                  
175400          go to dd060-Exit.                                       
175500     perform zz830-Find-Parking-Role.                             
175600     if not Match-Found                                           
175700          go to dd060-Exit.                                       
175800     compute WS-Dd-Maxoff =                                       
175900             WS-Ct-Shift-En-Sl (Pt-Crew-Ix)                       
176000                 - WS-Ct-Shift-St-Sl (Pt-Crew-Ix) - 1.            
176100     if WS-Dd-Maxoff = zero                                       
176200          go to dd060-Exit.                                       
176300     compute WS-Dd-Offset = WS-Ct-Shift-St-Sl (Pt-Crew-Ix) + 3.   
176400     perform dd061-Check-One-Slot                                 
176500        varying WS-Bb-Slot-Ix from WS-Dd-Offset by 1              
176600        until WS-Bb-Slot-Ix > WS-Ct-Shift-En-Sl (Pt-Crew-Ix).     
176700 dd060-Exit.                                                      
176800     exit.                                                        
176900*                                                                 
177000 dd061-Check-One-Slot.                                            
177100     if WS-Art-Slot (Pt-Crew-Ix WS-Bb-Slot-Ix)                    
177200           not = WS-Rt-Name (Role-Ix)                             
177300          go to dd061-Exit.                                       
177400     compute WS-Dd-Task-Ct =                                      
177500             WS-Bb-Slot-Ix - 1 - WS-Ct-Shift-St-Sl (Pt-Crew-Ix).  
177600     compute WS-Score-Frac rounded =                              
177700             WS-Dd-Task-Ct / WS-Dd-Maxoff.                        
177800     compute WS-Ct-Pref-Score (Pt-Crew-Ix) =                      
177900             WS-Ct-Pref-Score (Pt-Crew-Ix)                        
178000                 + 50 * WS-Score-Frac.                            
178100 dd061-Exit.                                                      
178200     exit.                                                        
178300*                                                                 
178400*    DD070 - R16 Consecutive-Role Gap Penalty, all IS-CONSECUTIVE 
178500*    roles, flat 500-point subtraction per switch.                
178600*                                                                 
178700 dd070-Consec-Gap-Penalty.                                        
178800     perform dd071-Check-One-Role                                 
178900        varying Role-Ix from 1 by 1                               
179000        until Role-Ix > WS-Role-Count.                            
179100 dd070-Exit.                                                      
179200     exit.                                                        
179300*                                                                 
179400 dd071-Check-One-Role.                                            
179500     if WS-Rt-Is-Consecutive (Role-Ix) not = "Y"                  
179600          go to dd071-Exit.                                       
179700     compute WS-Dd-Offset = WS-Ct-Shift-St-Sl (Pt-Crew-Ix) + 1.   
179800     compute WS-Dd-Maxoff = WS-Ct-Shift-En-Sl (Pt-Crew-Ix) - 1.   
179900     perform dd072-Check-One-Slot                                 
180000        varying WS-Bb-Slot-Ix from WS-Dd-Offset by 1              
180100        until WS-Bb-Slot-Ix > WS-Dd-Maxoff.                       
180200 dd071-Exit.                                                      
180300     exit.                                                        
180400*                                                                 
180500 dd072-Check-One-Slot.                                            
180600     compute WS-Bb-Slot-Ix2 = WS-Bb-Slot-Ix + 1.                  
180700     if WS-Pt-Slot (Pt-Crew-Ix Role-Ix WS-Bb-Slot-Ix) not = "Y"   
180800          go to dd072-Exit.                                       
180900     if WS-Pt-Slot (Pt-Crew-Ix Role-Ix WS-Bb-Slot-Ix2) not = "Y"  
181000          go to dd072-Exit.                                       
181100     move "N" to WS-Bb-This-Flag.                                 
181200     if WS-Art-Slot (Pt-Crew-Ix WS-Bb-Slot-Ix)                    
181300           = WS-Rt-Name (Role-Ix)                                 
181400          move "Y" to WS-Bb-This-Flag.                            
181500     move "N" to WS-Bb-Prev-Flag.                                 
181600     if WS-Art-Slot (Pt-Crew-Ix WS-Bb-Slot-Ix2)                   
181700           = WS-Rt-Name (Role-Ix)                                 
181800          move "Y" to WS-Bb-Prev-Flag.                            
181900     if WS-Bb-This-Flag not = WS-Bb-Prev-Flag                     
182000          subtract 500 from WS-Ct-Pref-Score (Pt-Crew-Ix).        
182100 dd072-Exit.                                                      
182200     exit.                                                        
182300*                                                                 
182400*    EE010 series - plain-WRITE header page, printed before the   
182500*    Crew-Detail-Report RD is ever INITIATEd - the same direct    
182600*    WRITE-to-the-FD-record this suite always uses for a run's    
182700*    title and parameter lines ahead of the detail report.        
182800*                                                                 
182900 ee010-Print-Header.                                              
183000     move spaces to WS-Print-Line.                                
183100     move "LOGBOOK SCHEDULE AUDIT" to WS-Print-Line.              
183200     write Report-Line from WS-Print-Line                         
183300          after advancing page.                                   
183400     move spaces to WS-Print-Line.                                
183500     string "STORE " delimited by size                            
183600            Store-Id delimited by size                            
183700            "  " delimited by size                                
183800            Store-Name delimited by size                          
183900            into WS-Print-Line.                                   
184000     write Report-Line from WS-Print-Line                         
184100          after advancing 2 lines.                                
184200     move spaces to WS-Print-Line.                                
184300     string "RUN DATE " delimited by size                         
184400            WS-Rpt-Date-Txt delimited by size                     
184500            into WS-Print-Line.                                   
184600     write Report-Line from WS-Print-Line                         
184700          after advancing 1 line.                                 
184800     move Store-Base-Slot-Min to WS-Edit-3.                       
184900     move spaces to WS-Print-Line.                                
185000     string "SLOT MINUTES " delimited by size                     
185100            WS-Edit-3 delimited by size                           
185200            into WS-Print-Line.                                   
185300     write Report-Line from WS-Print-Line                         
185400          after advancing 1 line.                                 
185500     move WS-Crew-Count to WS-Edit-3.                             
185600     move spaces to WS-Print-Line.                                
185700     string "CREW COUNT " delimited by size                       
185800            WS-Edit-3 delimited by size                           
185900            into WS-Print-Line.                                   
186000     write Report-Line from WS-Print-Line                         
186100          after advancing 1 line.                                 
186200     move WS-Asg-Ct to WS-Edit-3.                                 
186300     move spaces to WS-Print-Line.                                
186400     string "ASSIGNMENT COUNT " delimited by size                 
186500            WS-Edit-3 delimited by size                           
186600            into WS-Print-Line.                                   
186700     write Report-Line from WS-Print-Line                         
186800          after advancing 1 line.                                 
186900     move WS-Permit-Count to WS-Edit-5.                           
187000     move spaces to WS-Print-Line.                                
187100     string "PERMITTED TRIPLE COUNT " delimited by size           
187200            WS-Edit-5 delimited by size                           
187300            into WS-Print-Line.                                   
187400     write Report-Line from WS-Print-Line                         
187500          after advancing 1 line.                                 
187600 ee010-Exit.                                                      
187700     exit.                                                        
187800*                                                                 
187900*    EE020 series - crew detail.  One INITIATE/TERMINATE pair     
188000*    for the whole run; banner, assignment and summary lines      
188100*    are all named Type Is Detail groups GENERATEd by name at     
188200*    the point the procedure division wants each one, rather      
188300*    than relying on an automatic control break mid-run - the     
188400*    RD's own Control Final still covers the one footing line     
188500*    below, fired once and once only at TERMINATE.                
188600*                                                                 
188700 ee020-Print-Crew-Detail.                                         
188800     initiate Crew-Detail-Report.                                 
188900     perform ee021-Print-One-Crew                                 
189000        varying Pt-Crew-Ix from 1 by 1                            
189100        until Pt-Crew-Ix > WS-Crew-Count.                         
189200     terminate Crew-Detail-Report.                                
189300 ee020-Exit.                                                      
189400     exit.                                                        
189500*                                                                 
189600 ee021-Print-One-Crew.                                            
189700     move WS-Ct-Id (Pt-Crew-Ix) to WS-Rpt-Crew-Key.               
189800     move WS-Ct-Name (Pt-Crew-Ix) to WS-Rpt-Crew-Name.            
189900     move WS-Ct-Shift-St-Min (Pt-Crew-Ix) to WS-Rpt-Conv-Min.     
190000     perform zz960-Format-Hhmm.                                   
190100     move WS-Rpt-Hhmm to WS-Rpt-Shift-1.                          
190200     move WS-Ct-Shift-En-Min (Pt-Crew-Ix) to WS-Rpt-Conv-Min.     
190300     perform zz960-Format-Hhmm.                                   
190400     move WS-Rpt-Hhmm to WS-Rpt-Shift-2.                          
190500     perform ee022-Build-Elig-Text.                               
190600     generate Crew-Banner-Det.                                    
190700     perform ee023-Print-One-Assign                               
190800        varying Al-Ix from 1 by 1                                 
190900        until Al-Ix > WS-Asg-Ct.                                  
191000     perform ee024-Print-Crew-Summary.                            
191100 ee021-Exit.                                                      
191200     exit.                                                        
191300*                                                                 
191400 ee022-Build-Elig-Text.                                           
191500     move spaces to WS-Rpt-Elig-Txt.                              
191600     move 1 to WS-Rpt-Elig-Pos.                                   
191700     perform ee022a-Append-One-Elig                               
191800        varying WS-Elig-Sub from 1 by 1                           
191900        until WS-Elig-Sub > WS-Ct-Elig-Count (Pt-Crew-Ix).        
192000 ee022-Exit.                                                      
192100     exit.                                                        
192200*                                                                 
192300 ee022a-Append-One-Elig.                                          
192400     if WS-Ct-Elig-Role (Pt-Crew-Ix WS-Elig-Sub) = spaces         
192500          go to ee022a-Exit.                                      
192600     string WS-Ct-Elig-Role (Pt-Crew-Ix WS-Elig-Sub)              
192700                delimited by space                                
192800            " " delimited by size                                 
192900            into WS-Rpt-Elig-Txt                                  
193000            with pointer WS-Rpt-Elig-Pos.                         
193100 ee022a-Exit.                                                     
193200     exit.                                                        
193300*                                                                 
193400 ee023-Print-One-Assign.                                          
193500     if WS-Al-Crew-Id (Al-Ix) not = WS-Rpt-Crew-Key               
193600          go to ee023-Exit.                                       
193700     move WS-Al-Start-Min (Al-Ix) to WS-Rpt-Conv-Min.             
193800     perform zz960-Format-Hhmm.                                   
193900     move WS-Rpt-Hhmm to WS-Rpt-Asg-Time-1.                       
194000     move WS-Al-End-Min (Al-Ix) to WS-Rpt-Conv-Min.               
194100     perform zz960-Format-Hhmm.                                   
194200     move WS-Rpt-Hhmm to WS-Rpt-Asg-Time-2.                       
194300     compute WS-Rpt-Asg-Mins =                                    
194400             WS-Al-End-Min (Al-Ix) - WS-Al-Start-Min (Al-Ix).     
194500     move WS-Al-Role (Al-Ix) to WS-Rpt-Asg-Role-Txt.              
194600     generate Assign-Det.                                         
194700 ee023-Exit.                                                      
194800     exit.                                                        
194900*                                                                 
195000*    EE024 series - crew summary: one Role-Summary-Det line per   
195100*    role the crew actually worked, then one Crew-Totals-Det      
195200*    line for break-taken/gap-count/preference score.             
195300*                                                                 
195400 ee024-Print-Crew-Summary.                                        
195500     perform ee025-Print-One-Role                                 
195600        varying Role-Ix from 1 by 1                               
195700        until Role-Ix > WS-Role-Count.                            
195800     perform ee026-Count-Gaps.                                    
195900     perform ee027-Check-Break-Status.                            
196000     move WS-Ct-Pref-Score (Pt-Crew-Ix) to WS-Rpt-Crew-Score.     
196100     generate Crew-Totals-Det.                                    
196200 ee024-Exit.                                                      
196300     exit.                                                        
196400*                                                                 
196500 ee025-Print-One-Role.                                            
196600     move zero to WS-Bb-Assigned-Ct.                              
196700     perform ee025a-Count-One-Slot                                
196800        varying WS-Bb-Slot-Ix from 1 by 1                         
196900        until WS-Bb-Slot-Ix > WS-Max-Slots-Day.                   
197000     if WS-Bb-Assigned-Ct = zero                                  
197100          go to ee025-Exit.                                       
197200     move WS-Rt-Name (Role-Ix) to WS-Rpt-Role-Txt.                
197300     move WS-Bb-Assigned-Ct to WS-Rpt-Role-Slots.                 
197400     compute WS-Rpt-Role-Hrs rounded =                            
197500             WS-Bb-Assigned-Ct * Store-Base-Slot-Min / 60.        
197600     generate Role-Summary-Det.                                   
197700 ee025-Exit.                                                      
197800     exit.                                                        
197900*                                                                 
198000 ee025a-Count-One-Slot.                                           
198100     if WS-Art-Slot (Pt-Crew-Ix WS-Bb-Slot-Ix)                    
198200           = WS-Rt-Name (Role-Ix)                                 
198300          add 1 to WS-Bb-Assigned-Ct.                             
198400 ee025a-Exit.                                                     
198500     exit.                                                        
198600*                                                                 
198700 ee026-Count-Gaps.                                                
198800     move zero to WS-Rpt-Gap-Ct.                                  
198900     perform ee026a-Check-One-Slot                                
199000        varying WS-Bb-Slot-Ix from 1 by 1                         
199100        until WS-Bb-Slot-Ix > WS-Max-Slots-Day.                   
199200 ee026-Exit.                                                      
199300     exit.                                                        
199400*                                                                 
199500 ee026a-Check-One-Slot.                                           
199600     compute WS-Slot-Zero = WS-Bb-Slot-Ix - 1.                    
199700     if WS-Slot-Zero < WS-Ct-Shift-St-Sl (Pt-Crew-Ix)             
199800          go to ee026a-Exit.                                      
199900     if WS-Slot-Zero not < WS-Ct-Shift-En-Sl (Pt-Crew-Ix)         
200000          go to ee026a-Exit.                                      
200100     if WS-Art-Slot (Pt-Crew-Ix WS-Bb-Slot-Ix) not = spaces       
200200          go to ee026a-Exit.                                      
200300     move "N" to WS-Found-Sw.                                     
200400     perform ee026b-Check-One-Role                                
200500        varying Role-Ix from 1 by 1                               
200600        until Role-Ix > WS-Role-Count or Match-Found.             
200700     if Match-Found                                               
200800          add 1 to WS-Rpt-Gap-Ct.                                 
200900 ee026a-Exit.                                                     
201000     exit.                                                        
201100*                                                                 
201200 ee026b-Check-One-Role.                                           
201300     if WS-Pt-Slot (Pt-Crew-Ix Role-Ix WS-Bb-Slot-Ix) = "Y"       
201400          move "Y" to WS-Found-Sw.                                
201500 ee026b-Exit.                                                     
201600     exit.                                                        
201700*                                                                 
201800*    EE027 - break-taken/required pair for the totals line,       
201900*    same break-role search and window arithmetic BB080 uses      
202000*    to decide whether a break was possible in the first place.   
202100*                                                                 
202200 ee027-Check-Break-Status.                                        
202300     move "N" to WS-Rpt-Brk-Taken.                                
202400     move "N" to WS-Rpt-Brk-Reqd.                                 
202500     if WS-Ct-Can-Break (Pt-Crew-Ix) not = "Y"                    
202600          go to ee027-Exit.                                       
202700     perform zz820-Find-Break-Role.                               
202800     if not Match-Found                                           
202900          go to ee027-Exit.                                       
203000     compute WS-Shift-Len-Sl =                                    
203100             WS-Ct-Shift-En-Sl (Pt-Crew-Ix)                       
203200                 - WS-Ct-Shift-St-Sl (Pt-Crew-Ix).                
203300     divide Store-Min-Shift-Break by Store-Base-Slot-Min          
203400            giving WS-Quotient remainder WS-Remainder.            
203500     if WS-Remainder not = zero                                   
203600          add 1 to WS-Quotient.                                   
203700     if WS-Shift-Len-Sl < WS-Quotient                             
203800          go to ee027-Exit.                                       
203900     move "Y" to WS-Rpt-Brk-Reqd.                                 
204000     perform ee027a-Check-One-Slot                                
204100        varying WS-Bb-Slot-Ix from 1 by 1                         
204200        until WS-Bb-Slot-Ix > WS-Max-Slots-Day.                   
204300 ee027-Exit.                                                      
204400     exit.                                                        
204500*                                                                 
204600 ee027a-Check-One-Slot.                                           
204700     if WS-Art-Slot (Pt-Crew-Ix WS-Bb-Slot-Ix)                    
204800           = WS-Rt-Name (Role-Ix)                                 
204900          move "Y" to WS-Rpt-Brk-Taken.                           
205000 ee027a-Exit.                                                     
205100     exit.                                                        
205200*                                                                 
205300*    EE030 series - violations section.  BB020-BB090 write their  
205400*    eleven categories to Violation-File in crew-by-crew pass     
205500*    order, not grouped by category, so a single top-to-bottom    
205600*    read can no longer drive the header break the way this used  
205700*    to work.  10/08/26 vbc - rebuilt to drive off the twelve     
205800*    category literals instead, rereading Violation-File once     
205900*    per category so the break is never at the mercy of the       
206000*    file's own write order.                                      
206100*                                                                 
206200 ee030-Print-Violations.                                          
206300     close Violation-File.                                        
206400     move "ELIGIBILITY " to WS-Prt-Category.                      
206500     perform ee035-Print-One-Category thru ee035-Exit.            
206600     move "ONEPERSLOT  " to WS-Prt-Category.                      
206700     perform ee035-Print-One-Category thru ee035-Exit.            
206800     move "GAP         " to WS-Prt-Category.                      
206900     perform ee035-Print-One-Category thru ee035-Exit.            
207000     move "HOURLY      " to WS-Prt-Category.                      
207100     perform ee035-Print-One-Category thru ee035-Exit.            
207200     move "PARKFIRST   " to WS-Prt-Category.                      
207300     perform ee035-Print-One-Category thru ee035-Exit.            
207400     move "CREWROLE    " to WS-Prt-Category.                      
207500     perform ee035-Print-One-Category thru ee035-Exit.            
207600     move "COVERAGE    " to WS-Prt-Category.                      
207700     perform ee035-Print-One-Category thru ee035-Exit.            
207800     move "ROLEMINMAX  " to WS-Prt-Category.                      
207900     perform ee035-Print-One-Category thru ee035-Exit.            
208000     move "BREAK       " to WS-Prt-Category.                      
208100     perform ee035-Print-One-Category thru ee035-Exit.            
208200     move "BLOCKSIZE   " to WS-Prt-Category.                      
208300     perform ee035-Print-One-Category thru ee035-Exit.            
208400     move "CONSEC      " to WS-Prt-Category.                      
208500     perform ee035-Print-One-Category thru ee035-Exit.            
208600     move "DIAG        " to WS-Prt-Category.                      
208700     perform ee035-Print-One-Category thru ee035-Exit.            
208800 ee030-Exit.                                                      
208900     exit.                                                        
209000*                                                                 
209100 ee031-Read-Viola.                                                
209200     read Violation-File                                          
209300          at end move "Y" to WS-Eof-Viola-Sw.                     
209400 ee031-Exit.                                                      
209500     exit.                                                        
209600*                                                                 
209700 ee032-Process-Viola.                                             
209800     if Vio-Category = WS-Prt-Category                            
209900          perform ee034-Print-Viola-Line thru ee034-Exit.         
210000     perform ee031-Read-Viola thru ee031-Exit.                    
210100 ee032-Exit.                                                      
210200     exit.                                                        
210300*                                                                 
210400*    EE035 - one category's header plus its own reread pass.      
210500*    WS-Prt-Category is moved by EE030 ahead of the call, the     
210600*    same shared-field habit AA037's role lookup uses - no        
210700*    PERFORM...USING anywhere in this suite.                      
210800*                                                                 
210900 ee035-Print-One-Category.                                        
211000     move zero to WS-Edit-3.                                      
211100     if WS-Prt-Category = "ELIGIBILITY "                          
211200          move WS-Vio-Elig-Ct to WS-Edit-3.                       
211300     if WS-Prt-Category = "ONEPERSLOT  "                          
211400          move WS-Vio-1perslot-Ct to WS-Edit-3.                   
211500     if WS-Prt-Category = "GAP         "                          
211600          move WS-Vio-Gap-Ct to WS-Edit-3.                        
211700     if WS-Prt-Category = "HOURLY      "                          
211800          move WS-Vio-Hourly-Ct to WS-Edit-3.                     
211900     if WS-Prt-Category = "PARKFIRST   "                          
212000          move WS-Vio-Parkfrst-Ct to WS-Edit-3.                   
212100     if WS-Prt-Category = "CREWROLE    "                          
212200          move WS-Vio-Crewrole-Ct to WS-Edit-3.                   
212300     if WS-Prt-Category = "COVERAGE    "                          
212400          move WS-Vio-Coverage-Ct to WS-Edit-3.                   
212500     if WS-Prt-Category = "ROLEMINMAX  "                          
212600          move WS-Vio-Rolemnmx-Ct to WS-Edit-3.                   
212700     if WS-Prt-Category = "BREAK       "                          
212800          move WS-Vio-Break-Ct to WS-Edit-3.                      
212900     if WS-Prt-Category = "BLOCKSIZE   "                          
213000          move WS-Vio-Blocksz-Ct to WS-Edit-3.                    
213100     if WS-Prt-Category = "CONSEC      "                          
213200          move WS-Vio-Consec-Ct to WS-Edit-3.                     
213300     if WS-Prt-Category = "DIAG        "                          
213400          move WS-Vio-Diag-Ct to WS-Edit-3.                       
213500     if WS-Edit-3 = zero                                          
213600          go to ee035-Exit.                                       
213700     move spaces to WS-Print-Line.                                
213800     string WS-Prt-Category delimited by space                    
213900            " VIOLATIONS (" delimited by size                     
214000            WS-Edit-3 delimited by size                           
214100            ")" delimited by size                                 
214200            into WS-Print-Line.                                   
214300     write Report-Line from WS-Print-Line                         
214400          after advancing 2 lines.                                
214500     move "N" to WS-Eof-Viola-Sw.                                 
214600     open input Violation-File.                                   
214700     perform ee031-Read-Viola thru ee031-Exit.                    
214800     perform ee032-Process-Viola thru ee032-Exit until Eof-Viola. 
214900     close Violation-File.                                        
215000 ee035-Exit.                                                      
215100     exit.                                                        
215200*                                                                 
215300 ee034-Print-Viola-Line.                                          
215400     move spaces to WS-Print-Line.                                
215500     string "  " delimited by size                                
215600            Vio-Crew-Id delimited by size                         
215700            "  " delimited by size                                
215800            Vio-Role delimited by size                            
215900            "  " delimited by size                                
216000            Vio-Text delimited by size                            
216100            into WS-Print-Line.                                   
216200     write Report-Line from WS-Print-Line                         
216300          after advancing 1 line.                                 
216400 ee034-Exit.                                                      
216500     exit.                                                        
216600*                                                                 
216700*    EE040 - grand totals.  Result is PASS only when every one    
216800*    of the eleven hard-constraint counters, summed via the run   
216900*    counter ZZ900 already keeps, comes back zero.                
217000*                                                                 
217100 ee040-Print-Grand-Totals.                                        
217200     move spaces to WS-Print-Line.                                
217300     move "GRAND TOTALS" to WS-Print-Line.                        
217400     write Report-Line from WS-Print-Line                         
217500          after advancing 2 lines.                                
217600     move WS-Assign-Count to WS-Edit-5.                           
217700     move spaces to WS-Print-Line.                                
217800     string "TOTAL ASSIGNMENTS " delimited by size                
217900            WS-Edit-5 delimited by size                           
218000            into WS-Print-Line.                                   
218100     write Report-Line from WS-Print-Line                         
218200          after advancing 1 line.                                 
218300     perform ee041-Print-One-Cat-Total                            
218400        varying WS-Elig-Sub from 1 by 1                           
218500        until WS-Elig-Sub > 11.                                   
218600     move WS-Vio-Hard-Count to WS-Edit-5.                         
218700     move spaces to WS-Print-Line.                                
218800     string "TOTAL VIOLATIONS " delimited by size                 
218900            WS-Edit-5 delimited by size                           
219000            into WS-Print-Line.                                   
219100     write Report-Line from WS-Print-Line                         
219200          after advancing 1 line.                                 
219300     if WS-Vio-Hard-Count = zero                                  
219400          move "P" to WS-Run-Status-Sw                            
219500     else                                                         
219600          move "F" to WS-Run-Status-Sw.                           
219700     move spaces to WS-Print-Line.                                
219800     if Run-Passed                                                
219900          move "RESULT - PASS" to WS-Print-Line                   
220000     else                                                         
220100          move "RESULT - FAIL" to WS-Print-Line.                  
220200     write Report-Line from WS-Print-Line                         
220300          after advancing 1 line.                                 
220400     move WS-Grand-Score to WS-Rpt-Score-Int.                     
220500     move spaces to WS-Print-Line.                                
220600     string "GRAND PREFERENCE SCORE " delimited by size           
220700            WS-Rpt-Score-Int delimited by size                    
220800            into WS-Print-Line.                                   
220900     write Report-Line from WS-Print-Line                         
221000          after advancing 1 line.                                 
221100 ee040-Exit.                                                      
221200     exit.                                                        
221300*                                                                 
221400*    EE041 - one "<category> - <count>" line per hard-constraint  
221500*    category, in the BB010-BB100 checking order, for the grand   
221600*    totals' violations-per-category breakdown.                   
221700*                                                                 
221800 ee041-Print-One-Cat-Total.                                       
221900     move spaces to WS-Print-Line.                                
222000     if WS-Elig-Sub = 1                                           
222100          move WS-Vio-Elig-Ct to WS-Edit-5                        
222200          string "ELIGIBILITY       " delimited by size           
222300                 WS-Edit-5 delimited by size                      
222400                 into WS-Print-Line.                              
222500     if WS-Elig-Sub = 2                                           
222600          move WS-Vio-1perslot-Ct to WS-Edit-5                    
222700          string "ONEPERSLOT        " delimited by size           
222800                 WS-Edit-5 delimited by size                      
222900                 into WS-Print-Line.                              
223000     if WS-Elig-Sub = 3                                           
223100          move WS-Vio-Gap-Ct to WS-Edit-5                         
223200          string "GAP               " delimited by size           
223300                 WS-Edit-5 delimited by size                      
223400                 into WS-Print-Line.                              
223500     if WS-Elig-Sub = 4                                           
223600          move WS-Vio-Hourly-Ct to WS-Edit-5                      
223700          string "HOURLY            " delimited by size           
223800                 WS-Edit-5 delimited by size                      
223900                 into WS-Print-Line.                              
224000     if WS-Elig-Sub = 5                                           
224100          move WS-Vio-Parkfrst-Ct to WS-Edit-5                    
224200          string "PARKFIRST         " delimited by size           
224300                 WS-Edit-5 delimited by size                      
224400                 into WS-Print-Line.                              
224500     if WS-Elig-Sub = 6                                           
224600          move WS-Vio-Crewrole-Ct to WS-Edit-5                    
224700          string "CREWROLE          " delimited by size           
224800                 WS-Edit-5 delimited by size                      
224900                 into WS-Print-Line.                              
225000     if WS-Elig-Sub = 7                                           
225100          move WS-Vio-Coverage-Ct to WS-Edit-5                    
225200          string "COVERAGE          " delimited by size           
225300                 WS-Edit-5 delimited by size                      
225400                 into WS-Print-Line.                              
225500     if WS-Elig-Sub = 8                                           
225600          move WS-Vio-Rolemnmx-Ct to WS-Edit-5                    
225700          string "ROLEMINMAX        " delimited by size           
225800                 WS-Edit-5 delimited by size                      
225900                 into WS-Print-Line.                              
226000     if WS-Elig-Sub = 9                                           
226100          move WS-Vio-Break-Ct to WS-Edit-5                       
226200          string "BREAK             " delimited by size           
226300                 WS-Edit-5 delimited by size                      
226400                 into WS-Print-Line.                              
226500     if WS-Elig-Sub = 10                                          
226600          move WS-Vio-Blocksz-Ct to WS-Edit-5                     
226700          string "BLOCKSIZE         " delimited by size           
226800                 WS-Edit-5 delimited by size                      
226900                 into WS-Print-Line.                              
227000     if WS-Elig-Sub = 11                                          
227100          move WS-Vio-Consec-Ct to WS-Edit-5                      
227200          string "CONSEC            " delimited by size           
227300                 WS-Edit-5 delimited by size                      
227400                 into WS-Print-Line.                              
227500     write Report-Line from WS-Print-Line                         
227600          after advancing 1 line.                                 
227700 ee041-Exit.                                                      
227800     exit.                                                        
227900*                                                                 
228000*    AA095 - close every file this program opened, status         
228100*    check on the way out, same habit as LBELIG's own AA095.      
228200*                                                                 
228300 aa095-Close-Files.                                               
228400     close Store-File Crew-File Rolemd-File Hourrq-File           
228500           Crwreq-File Covwin-File Assign-File                    
228600           Violation-File Report-File.                            
228700     if not Store-Ok and not Store-Eof                            
228800          display SY001.                                          
228900 aa095-Exit.                                                      
229000     exit.                                                        
