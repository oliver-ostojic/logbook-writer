000100*************************************************                 
000200*                                                *                
000300*  Record Definition For Coverage Window       *                  
000400*       File                                     *                
000500*************************************************                 
000600*  File size 24 bytes.                                            
000700*                                                                 
000800* 09/02/26 vbc - Created.                                         
000900*                                                                 
001000 01  LB-Covwin-Record.                                            
001100     03  Cw-Role                 pic x(12).                       
001200     03  Cw-Start-Hour           pic 9(2).                        
001300     03  Cw-End-Hour             pic 9(2).                        
001400     03  Cw-Req-Per-Hour         pic 9(2).                        
001500     03  filler                  pic x(06).                       
001600*                                                                 
