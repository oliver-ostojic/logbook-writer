000100*                                                                 
000200* FD For Rolemd-File.                                             
000300* 09/02/26 vbc - Created.                                         
000400*                                                                 
000500 FD  Rolemd-File.                                                 
000600 copy "wsrolemd.cob".                                             
000700*                                                                 
