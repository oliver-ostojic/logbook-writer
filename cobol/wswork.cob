000100*************************************************                 
000200*                                                *                
000300*  General Working Storage - Switches,          *                 
000400*     Counters, Run-Date And The Shop's          *                
000500*     Standard Error-Message Table              *                 
000600*************************************************                 
000700* 09/02/26 vbc - Created.                                         
000800*                                                                 
000900 01  WS-Switches.                                                 
001000     03  WS-Eof-Store-Sw         pic x      value "N".            
001100         88  Eof-Store               value "Y".                   
001200     03  WS-Eof-Crew-Sw          pic x      value "N".            
001300         88  Eof-Crew                value "Y".                   
001400     03  WS-Eof-Rolemd-Sw        pic x      value "N".            
001500         88  Eof-Rolemd              value "Y".                   
001600     03  WS-Eof-Hourrq-Sw        pic x      value "N".            
001700         88  Eof-Hourrq              value "Y".                   
001800     03  WS-Eof-Crwreq-Sw        pic x      value "N".            
001900         88  Eof-Crwreq              value "Y".                   
002000     03  WS-Eof-Covwin-Sw        pic x      value "N".            
002100         88  Eof-Covwin              value "Y".                   
002200     03  WS-Eof-Assign-Sw        pic x      value "N".            
002300         88  Eof-Assign              value "Y".                   
002400     03  WS-Eof-Viola-Sw         pic x      value "N".            
002500         88  Eof-Viola               value "Y".                   
002600     03  WS-Run-Status-Sw        pic x      value "P".            
002700         88  Run-Passed               value "P".                  
002800         88  Run-Failed               value "F".                  
002900     03  WS-Abort-Sw             pic x      value "N".            
003000         88  Abort-This-Run           value "Y".                  
003100     03  filler                  pic x(04).                       
003200*                                                                 
003300 01  WS-Counters.                                                 
003400     03  WS-Vio-Count            pic 9(5)   comp.                 
003500     03  WS-Vio-Hard-Count       pic 9(5)   comp.                 
003600     03  WS-Assign-Count         pic 9(5)   comp.                 
003700     03  WS-Crew-Read-Count      pic 9(3)   comp.                 
003800     03  WS-Line-Count           pic 9(3)   comp    value zero.   
003900     03  WS-Page-Count           pic 9(3)   comp    value zero.   
004000     03  WS-Grand-Score        pic s9(7)v99 comp-3  value zero.   
004100     03  filler                  pic x(02).                       
004200*                                                                 
004300*    WS-Today-Num is loaded from ACCEPT FROM DATE and then        
004400*    split, via the redefinition below, into year/month/day       
004500*    fields for the report's run-date line.                       
004600*                                                                 
004700 01  WS-Today-Num                pic 9(6).                        
004800 01  WS-Today-Ymd redefines WS-Today-Num.                         
004900     03  WS-Today-Yy             pic 9(2).                        
005000     03  WS-Today-Mm             pic 9(2).                        
005100     03  WS-Today-Dd             pic 9(2).                        
005200*                                                                 
005300*    WS-Vio-Hour-Work carries the violation hour both as a        
005400*    binary subscript and, redefined, as the two zoned digits     
005500*    the print line wants - saves a MOVE at report time.          
005600*                                                                 
005700 01  WS-Vio-Hour-Work            pic 9(2)  comp.                  
005800 01  WS-Vio-Hour-Alpha redefines WS-Vio-Hour-Work.                
005900     03  filler                  pic x.                           
006000     03  filler                  pic x.                           
006100*                                                                 
006200 01  Error-Messages.                                              
006300     03  LB001                   pic x(40)                        
006400             value "LB001 STORE MASTER NOT FOUND - RUN ENDED".    
006500     03  LB002                   pic x(40)                        
006600             value "LB002 CREW MASTER EMPTY - RUN ENDED    ".     
006700     03  LB003                   pic x(40)                        
006800             value "LB003 REGISTER WINDOW OUTSIDE STORE HRS ".    
006900     03  LB004                   pic x(40)                        
007000             value "LB004 BAD OPEN ON A MASTER FILE        ".     
007100     03  LB005                   pic x(40)                        
007200             value "LB005 ASSIGNMENT FILE EMPTY - NO AUDIT  ".    
007300     03  SY001                   pic x(40)                        
007400             value "SY001 FILE STATUS NOT 00 OR 10 ON CLOSE ".    
007500     03  filler                  pic x(06).                       
007600*                                                                 
