000100*                                                                 
000200* SELECT For Covwin-File.                                         
000300* 09/02/26 vbc - Created.                                         
000400*                                                                 
000500     select  Covwin-File assign       COVWINFL                    
000600                        organization line sequential              
000700                        status       LB-Covwin-Status.            
000800*                                                                 
