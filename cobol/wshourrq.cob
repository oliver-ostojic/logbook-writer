000100*************************************************                 
000200*                                                *                
000300*  Record Definition For Hourly Staffing        *                 
000400*       Requirement File                        *                 
000500*     One record per hour needing staffing,     *                 
000600*     ascending hour on the file.                *                
000700*************************************************                 
000800*  File size 16 bytes.                                            
000900*                                                                 
001000* 09/02/26 vbc - Created.                                         
001100*                                                                 
001200 01  LB-Hourreq-Record.                                           
001300     03  Hreq-Hour               pic 9(2).                        
001400     03  Hreq-Register           pic 9(2).                        
001500     03  Hreq-Product            pic 9(2).                        
001600     03  Hreq-Parking            pic 9(2).                        
001700     03  filler                  pic x(08).                       
001800*                                                                 
