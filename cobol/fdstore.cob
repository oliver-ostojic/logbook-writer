000100*                                                                 
000200* FD For Store Policy File.                                       
000300* 09/02/26 vbc - Created.                                         
000400*                                                                 
000500 FD  Store-File.                                                  
000600 copy "wsstore.cob".                                              
000700*                                                                 
