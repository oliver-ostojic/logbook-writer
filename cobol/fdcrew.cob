000100*                                                                 
000200* FD For Crew-File.                                               
000300* 09/02/26 vbc - Created.                                         
000400*                                                                 
000500 FD  Crew-File.                                                   
000600 copy "wscrew.cob".                                               
000700*                                                                 
