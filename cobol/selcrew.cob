000100*                                                                 
000200* SELECT For Crew-File.                                           
000300* 09/02/26 vbc - Created.                                         
000400*                                                                 
000500     select  Crew-File assign       CREWFL                        
000600                        organization line sequential              
000700                        status       LB-Crew-Status.              
000800*                                                                 
