000100*************************************************                 
000200*                                                *                
000300*  Record Definition For Store Policy File      *                 
000400*     One record per run, keyed implicitly      *                 
000500*     (only ever one record present)            *                 
000600*************************************************                 
000700*  File size 81 bytes data + 3 filler = 84.                       
000800*  NOTE - layout sheet quoted 80, fields supplied add to 81.      
000900*  Left as is & padded to a round 84.  Query with analyst.        
001000*                                                                 
001100* THESE FIELD DEFINITIONS MAY NEED CHANGING                       
001200*                                                                 
001300* 09/02/26 vbc - Created.                                         
001400*                                                                 
001500 01  LB-Store-Record.                                             
001600     03  Store-Id                pic 9(6).                        
001700     03  Store-Name              pic x(20).                       
001800     03  Store-Base-Slot-Min     pic 9(3).                        
001900     03  Store-Open-Min          pic 9(4).                        
002000     03  Store-Close-Min         pic 9(4).                        
002100     03  Store-Reg-Start-Min     pic 9(4).                        
002200     03  Store-Reg-End-Min       pic 9(4).                        
002300     03  Store-Min-Shift-Break   pic 9(4).                        
002400     03  Store-Break-Win-Start   pic 9(4).                        
002500     03  Store-Break-Win-End     pic 9(4).                        
002600     03  Store-Consec-Prod-Wt    pic 9(3).                        
002700     03  Store-Consec-Reg-Wt     pic 9(3).                        
002800     03  Store-Prod-1st-Hr-Wt    pic 9(3).                        
002900     03  Store-Reg-1st-Hr-Wt     pic 9(3).                        
003000     03  Store-Prod-Task-Wt      pic 9(3).                        
003100     03  Store-Reg-Task-Wt       pic 9(3).                        
003200     03  Store-Early-Break-Wt    pic 9(3).                        
003300     03  Store-Late-Break-Wt     pic 9(3).                        
003400     03  filler                  pic x(03).                       
003500*                                                                 
