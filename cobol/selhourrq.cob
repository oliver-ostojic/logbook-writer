000100*                                                                 
000200* SELECT For Hourrq-File.                                         
000300* 09/02/26 vbc - Created.                                         
000400*                                                                 
000500     select  Hourrq-File assign       HOURRQFL                    
000600                        organization line sequential              
000700                        status       LB-Hourrq-Status.            
000800*                                                                 
