000100*************************************************                 
000200*                                                *                
000300*  Slot / Hour Arithmetic Working Storage      *                  
000400*     Shared by LBELIG and LBAUDIT - each       *                 
000500*     program copies this in separately, as      *                
000600*     neither CALLs the other.                  *                 
000700*************************************************                 
000800* 09/02/26 vbc - Created.                                         
000900*                                                                 
001000 77  WS-Max-Slots-Day        pic 9(2)         comp      value 48. 
001100 77  WS-Slots-Per-Hour       binary-char unsigned value zero.     
001200*                                                                 
001300 01  WS-Slot-Work.                                                
001400     03  WS-Slot-Ix          binary-short unsigned.               
001500     03  WS-Slot-Ix2         binary-short unsigned.               
001600     03  WS-Hour-Ix          binary-short unsigned.               
001700     03  WS-Hour-Start-Slot  binary-short unsigned.               
001800     03  WS-Hour-End-Slot    binary-short unsigned.               
001900     03  WS-Shift-Start-Sl   binary-short unsigned.               
002000     03  WS-Shift-End-Sl     binary-short unsigned.               
002100     03  WS-Shift-Len-Sl     binary-short unsigned.               
002200     03  WS-Break-Earliest   binary-short unsigned.               
002300     03  WS-Break-Latest     binary-short unsigned.               
002400     03  WS-Break-Max-Off    binary-short unsigned.               
002500     03  WS-Slot-Start-Min   pic 9(4).                            
002600     03  WS-Slot-End-Min     pic 9(4).                            
002650     03  filler              pic x(04).                           
002700*                                                                 
