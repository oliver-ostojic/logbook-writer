000100*                                                                 
000200* FD For the Audit Report Print File.                             
000300*     Used both for plain WRITE (header page, violations section, 
000400*     grand totals) and, while INITIATEd, for the REPORT WRITER   
000500*     crew-detail control-break group (see RD Crew-Detail-Report  
000600*     in LBAUDIT's REPORT SECTION).                               
000700* 09/02/26 vbc - Created.                                         
000800*                                                                 
000900 FD  Report-File                                                  
001000     reports are Crew-Detail-Report.                              
001100 01  Report-Line                 pic x(132).                      
001200*                                                                 
