000100*                                                                 
000200* SELECT For Rolemd-File.                                         
000300* 09/02/26 vbc - Created.                                         
000400*                                                                 
000500     select  Rolemd-File assign       ROLEMDFL                    
000600                        organization line sequential              
000700                        status       LB-Rolemd-Status.            
000800*                                                                 
