000100*                                                                 
000200* FD For Violation-File.                                          
000300* 09/02/26 vbc - Created.                                         
000400*                                                                 
000500 FD  Violation-File.                                              
000600 copy "wsviola.cob".                                              
000700*                                                                 
