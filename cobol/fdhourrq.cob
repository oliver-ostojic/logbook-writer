000100*                                                                 
000200* FD For Hourrq-File.                                             
000300* 09/02/26 vbc - Created.                                         
000400*                                                                 
000500 FD  Hourrq-File.                                                 
000600 copy "wshourrq.cob".                                             
000700*                                                                 
