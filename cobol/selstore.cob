000100*                                                                 
000200* SELECT For Store Policy File.                                   
000300* 09/02/26 vbc - Created.                                         
000400*                                                                 
000500     select  Store-File assign       STOREFL                      
000600                        organization line sequential              
000700                        status       LB-Store-Status.             
000800*                                                                 
