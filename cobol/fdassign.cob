000100*                                                                 
000200* FD For Assign-File.                                             
000300* 09/02/26 vbc - Created.                                         
000400*                                                                 
000500 FD  Assign-File.                                                 
000600 copy "wsassign.cob".                                             
000700*                                                                 
