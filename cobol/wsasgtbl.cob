000100*************************************************                 
000200*                                                *                
000300*  Proposed-Schedule Work Tables - Built By     *                 
000400*     AA050 In LBAUDIT Only.  WS-Asg-List Is    *                 
000500*     The Assignment File Read Into A Table,    *                 
000600*     Crew-Id Major / Start-Min Minor Order,    *                 
000700*     Via A Hand-Rolled Exchange Sort (This     *                 
000800*     Shop's Suite Has No SORT Verb Usage       *                 
000900*     Elsewhere To Follow).  WS-Art/WS-Act/      *                
001000*     WS-Srt Are Derived Grids The BB-Series    *                 
001100*     Checks Run Against.                       *                 
001200*************************************************                 
001300* 09/02/26 vbc - Created.                                         
001400*                                                                 
001500 77  WS-Max-Assign           pic 9(4)  comp     value 2000.       
001600 77  WS-Asg-Ct               pic 9(4)  comp     value zero.       
001700*                                                                 
001800 01  WS-Asg-List.                                                 
001900     03  WS-Al-Entry             occurs 2000 times                
002000                                 indexed by Al-Ix Al-Ix2.         
002100         05  WS-Al-Crew-Id           pic x(8).                    
002200         05  WS-Al-Role              pic x(12).                   
002300         05  WS-Al-Start-Min         pic 9(4).                    
002400         05  WS-Al-End-Min           pic 9(4).                    
002500         05  WS-Al-Slot              binary-short unsigned.       
002600     03  filler                   pic x(04).                      
002700*                                                                 
002800*    WS-Art-Crew - the role (if any) a crew is on in a given slot.
002900*    WS-Act-Crew - how many assignment records land on that slot, 
003000*       so BB020 can tell a clean single cover from a double-book.
003100*                                                                 
003200 01  WS-Art-Tbl.                                                  
003300     03  WS-Art-Crew              occurs 50 times                 
003400                                  indexed by Art-Crew-Ix.         
003500         05  WS-Art-Slot          occurs 48 times                 
003600                                  indexed by Art-Slot-Ix          
003700                                  pic x(12)   value spaces.       
003800     03  filler                   pic x(04).                      
003900*                                                                 
004000 01  WS-Act-Tbl.                                                  
004100     03  WS-Act-Crew              occurs 50 times                 
004200                                  indexed by Act-Crew-Ix.         
004300         05  WS-Act-Slot          occurs 48 times                 
004400                                  indexed by Act-Slot-Ix          
004500                                  pic 9       comp   value zero.  
004600     03  filler                   pic x(04).                      
004700*                                                                 
004800*    WS-Srt-Slot - across all crew, how many are on a given role  
004900*    in a given slot - feeds R3 Hourly and R6 Coverage straight of
005000*    the grid instead of re-scanning WS-Art each time.            
005100*                                                                 
005200 01  WS-Srt-Tbl.                                                  
005300     03  WS-Srt-Slot              occurs 48 times                 
005400                                  indexed by Srt-Slot-Ix.         
005500         05  WS-Srt-Role          occurs 20 times                 
005600                                  indexed by Srt-Role-Ix          
005700                                  pic 9(2)    comp   value zero.  
005800     03  filler                   pic x(04).                      
005900*                                                                 
