000100*                                                                 
000200* SELECT For Violation-File.                                      
000300* 09/02/26 vbc - Created.                                         
000400*                                                                 
000500     select  Violation-File assign       VIOLAFL                  
000600                        organization line sequential              
000700                        status       LB-Viola-Status.             
000800*                                                                 
