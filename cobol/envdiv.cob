000100*************************************************************     
000200*                                                            *    
000300*  Common Environment Division Boilerplate                 *      
000400*     Copied into every Logbook program so the              *     
000500*     CONFIGURATION SECTION stays identical shop-wide        *    
000600*                                                            *    
000700*************************************************************     
000800*  09/02/26 vbc - Created for the Logbook audit suite.            
000900*                                                                 
001000 CONFIGURATION SECTION.                                           
001100*-----------------------                                          
001200 SOURCE-COMPUTER.    GENERIC-SHOP-SYSTEM.                         
001300 OBJECT-COMPUTER.    GENERIC-SHOP-SYSTEM.                         
001400 SPECIAL-NAMES.                                                   
001500     C01 IS TOP-OF-FORM                                           
001600     CLASS LB-ALPHA-CLASS    IS "A" THRU "Z"                      
001700     CLASS LB-DIGIT-CLASS    IS "0" THRU "9"                      
001800     UPSI-0 IS LB-TEST-SWITCH                                     
001900     UPSI-1 IS LB-DIAG-ONLY-SWITCH.                               
002000*                                                                 
