000100*************************************************                 
000200*                                                *                
000300*  File Status Working Storage - One Field Per *                  
000400*     Select In The Suite, Shared By LBELIG     *                 
000500*     And LBAUDIT.                               *                
000600*************************************************                 
000700* 09/02/26 vbc - Created.                                         
000800*                                                                 
000900 01  WS-File-Status.                                              
001000     03  LB-Store-Status     pic xx     value zero.               
001100         88  Store-Ok             value "00".                     
001200         88  Store-Eof            value "10".                     
001300     03  LB-Crew-Status      pic xx     value zero.               
001400         88  Crew-Ok              value "00".                     
001500         88  Crew-Eof             value "10".                     
001600     03  LB-Rolemd-Status    pic xx     value zero.               
001700         88  Rolemd-Ok            value "00".                     
001800         88  Rolemd-Eof           value "10".                     
001900     03  LB-Hourrq-Status    pic xx     value zero.               
002000         88  Hourrq-Ok            value "00".                     
002100         88  Hourrq-Eof           value "10".                     
002200     03  LB-Crwreq-Status    pic xx     value zero.               
002300         88  Crwreq-Ok            value "00".                     
002400         88  Crwreq-Eof           value "10".                     
002500     03  LB-Covwin-Status    pic xx     value zero.               
002600         88  Covwin-Ok            value "00".                     
002700         88  Covwin-Eof           value "10".                     
002800     03  LB-Assign-Status    pic xx     value zero.               
002900         88  Assign-Ok            value "00".                     
003000         88  Assign-Eof           value "10".                     
003100     03  LB-Viola-Status     pic xx     value zero.               
003200         88  Viola-Ok             value "00".                     
003300         88  Viola-Eof            value "10".                     
003400     03  LB-Report-Status    pic xx     value zero.               
003500         88  Report-Ok            value "00".                     
003600     03  filler               pic x(04).                          
003700*                                                                 
