000100*************************************************                 
000200*                                                *                
000300*  Record Definition For Proposed Schedule     *                  
000400*       (Assignment) File                       *                 
000500*     Processed grouped by crew, ascending      *                 
000600*     start time - sorted into a work table      *                
000700*     on load if not already in that order.      *                
000800*************************************************                 
000900*  File size 36 bytes.                                            
001000*                                                                 
001100* 09/02/26 vbc - Created.                                         
001200*                                                                 
001300 01  LB-Assign-Record.                                            
001400     03  Asg-Crew-Id             pic x(8).                        
001500     03  Asg-Role                pic x(12).                       
001600     03  Asg-Start-Min           pic 9(4).                        
001700     03  Asg-End-Min             pic 9(4).                        
001800     03  filler                  pic x(08).                       
001900*                                                                 
