000100*************************************************                 
000200*                                                *                
000300*  Crew / Role / Permitted-Slot Working Tables *                  
000400*     Built fresh by AA020-AA040 in both        *                 
000500*     LBELIG and LBAUDIT - each program keeps   *                 
000600*     its own copy, there being no CALL         *                 
000700*     between the two programs in this suite.   *                 
000800*                                                *                
000900*  WS-Permitted-Tbl is the Step U1 result -      *                
001000*     for a given crew and role, which of the    *                
001100*     48 slots in the day that crew may be       *                
001200*     assigned that role in, after default       *                
001300*     eligibility, universal roles and the       *                
001400*     break/parking exceptions are folded in.   *                 
001500*************************************************                 
001600* 09/02/26 vbc - Created.                                         
001700* 10/08/26 vbc - Brk-Timing given a raw alpha redefine, same      
001800*                habit as WSWORK's Vio-Hour-Alpha, so a dump      
001900*                line can show the signed digit's raw byte.       
002000*                                                                 
002100 77  WS-Max-Crew             pic 9(3)  comp   value 050.          
002200 77  WS-Max-Role             pic 9(3)  comp   value 020.          
002300 77  WS-Crew-Count           pic 9(3)  comp   value zero.         
002400 77  WS-Role-Count           pic 9(3)  comp   value zero.         
002500*                                                                 
002600 01  WS-Crew-Tbl.                                                 
002700     03  WS-Crew-Entry           occurs 50 times                  
002800                                  indexed by Crew-Ix.             
002900         05  WS-Ct-Id                pic x(8).                    
003000         05  WS-Ct-Name              pic x(20).                   
003100         05  WS-Ct-Shift-St-Min      pic 9(4).                    
003200         05  WS-Ct-Shift-En-Min      pic 9(4).                    
003300         05  WS-Ct-Shift-St-Sl       binary-short unsigned.       
003400         05  WS-Ct-Shift-En-Sl       binary-short unsigned.       
003500         05  WS-Ct-Can-Break         pic x.                       
003600         05  WS-Ct-Can-Parking       pic x.                       
003700         05  WS-Ct-Pref-1st-Role     pic x(12).                   
003800         05  WS-Ct-Pref-1st-Wt       pic 9(3).                    
003900         05  WS-Ct-Pref-Task         pic x(12).                   
004000         05  WS-Ct-Pref-Task-Wt      pic 9(3).                    
004100         05  WS-Ct-Pref-Brk-Timing   pic s9(1).                   
004200         05  WS-Ct-Brk-Tmg-Alpha redefines                        
004300                                  WS-Ct-Pref-Brk-Timing pic x.    
004400         05  WS-Ct-Pref-Brk-Wt       pic 9(3).                    
004500         05  WS-Ct-Consec-Prod-Wt    pic 9(3).                    
004600         05  WS-Ct-Consec-Reg-Wt     pic 9(3).                    
004700         05  WS-Ct-Min-Reg-Hours     pic 9(2).                    
004800         05  WS-Ct-Max-Reg-Hours     pic 9(2).                    
004900         05  WS-Ct-Elig-Count        pic 9(2).                    
005000         05  WS-Ct-Elig-Role         occurs 10 times              
005100                                     pic x(12).                   
005200         05  WS-Ct-Reg-Hours-Sched   pic 9(2)  comp.              
005300         05  WS-Ct-Has-Break         pic x             value "N". 
005400         05  WS-Ct-Pref-Score      pic s9(5)v99 comp-3 value zero.
005500         05  filler                  pic x(04).                   
005600*                                                                 
005700 01  WS-Role-Tbl.                                                 
005800     03  WS-Rt-Entry              occurs 20 times                 
005900                                  indexed by Role-Ix.             
006000         05  WS-Rt-Name              pic x(12).                   
006100         05  WS-Rt-Is-Universal      pic x.                       
006200         05  WS-Rt-Is-Break-Role     pic x.                       
006300         05  WS-Rt-Is-Parking-Role   pic x.                       
006400         05  WS-Rt-Allow-Outside     pic x.                       
006500         05  WS-Rt-Is-Consecutive    pic x.                       
006600         05  WS-Rt-Must-Be-Consec    pic x.                       
006700         05  WS-Rt-Block-Size        pic 9(2).                    
006800         05  WS-Rt-Min-Slots         pic 9(2).                    
006900         05  WS-Rt-Max-Slots         pic 9(2).                    
007000         05  filler                  pic x(04).                   
007100*                                                                 
007200*    WS-Permitted-Tbl - Crew x Role x Slot flag, "Y" or "N".      
007300*    48,000 bytes maximum (50 x 20 x 48) - a 07-level byte        
007400*    table was chosen over a bit table so a maintainer can        
007500*    DISPLAY a single flag while debugging a run.                 
007600*                                                                 
007700 01  WS-Permitted-Tbl.                                            
007800     03  WS-Pt-Crew               occurs 50 times                 
007900                                  indexed by Pt-Crew-Ix.          
008000         05  WS-Pt-Role           occurs 20 times                 
008100                                  indexed by Pt-Role-Ix.          
008200             07  WS-Pt-Slot       occurs 48 times                 
008300                                  indexed by Pt-Slot-Ix           
008400                                  pic x             value "N".    
008500     03  filler                   pic x(02).                      
008600*                                                                 
