000100*                                                                 
000200* FD For Crwreq-File.                                             
000300* 09/02/26 vbc - Created.                                         
000400*                                                                 
000500 FD  Crwreq-File.                                                 
000600 copy "wscrwreq.cob".                                             
000700*                                                                 
