000100*************************************************                 
000200*                                                *                
000300*  Record Definition For Crew Roster File      *                  
000400*     Uses Crew-Id as key (one per crew member) *                 
000500*     Any order on the file.                    *                 
000600*************************************************                 
000700*  File size 220 bytes.                                           
000800*                                                                 
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING                       
001000*                                                                 
001100* 09/02/26 vbc - Created.                                         
001200*                                                                 
001300 01  LB-Crew-Record.                                              
001400     03  Crew-Id                 pic x(8).                        
001500     03  Crew-Name               pic x(20).                       
001600     03  Crew-Shift-Start-Min    pic 9(4).                        
001700     03  Crew-Shift-End-Min      pic 9(4).                        
001800*  Crew-Can-Break / Crew-Can-Parking are Y or N, default Y if spac
001900     03  Crew-Can-Break          pic x.                           
002000     03  Crew-Can-Parking        pic x.                           
002100     03  Crew-Pref-First-Role    pic x(12).                       
002200*  Crew-Pref-First-Wt of zero means the preference is unset.      
002300     03  Crew-Pref-First-Wt      pic 9(3).                        
002400     03  Crew-Pref-Task          pic x(12).                       
002500     03  Crew-Pref-Task-Wt       pic 9(3).                        
002600*  Crew-Pref-Break-Timing -1 = early break, 0 = none, +1 = late br
002700     03  Crew-Pref-Break-Timing  pic s9(1).                       
002800     03  Crew-Pref-Break-Wt      pic 9(3).                        
002900     03  Crew-Consec-Prod-Wt     pic 9(3).                        
003000     03  Crew-Consec-Reg-Wt      pic 9(3).                        
003100*  Crew-Min-Reg-Hours zero = unset.  Crew-Max-Reg-Hours 99 = unset
003200     03  Crew-Min-Reg-Hours      pic 9(2).                        
003300     03  Crew-Max-Reg-Hours      pic 9(2).                        
003400     03  Crew-Elig-Count         pic 9(2).                        
003500     03  Crew-Elig-Role          pic x(12) occurs 10.             
003600     03  filler                  pic x(16).                       
003700*                                                                 
