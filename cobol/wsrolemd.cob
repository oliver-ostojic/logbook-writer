000100*************************************************                 
000200*                                                *                
000300*  Record Definition For Role Metadata File    *                  
000400*     One record per role, any order.           *                 
000500*************************************************                 
000600*  File size 40 bytes.                                            
000700*                                                                 
000800* Defaults applied in working storage when a role has NO record on
000900* this file - see LBAUDIT & LBELIG paragraph AA030 - universal rol
001000* are exactly REGISTER, PRODUCT, PARKING_HELM, MEAL_BREAK; break r
001100* = MEAL_BREAK; parking role = PARKING_HELM; all other flags N,   
001200* Role-Block-Size 1, no min/max.                                  
001300*                                                                 
001400* 09/02/26 vbc - Created.                                         
001500*                                                                 
001600 01  LB-Role-Record.                                              
001700     03  Role-Name               pic x(12).                       
001800     03  Role-Is-Universal       pic x.                           
001900     03  Role-Is-Break-Role      pic x.                           
002000     03  Role-Is-Parking-Role    pic x.                           
002100     03  Role-Allow-Outside-Hrs  pic x.                           
002200     03  Role-Is-Consecutive     pic x.                           
002300     03  Role-Must-Be-Consec     pic x.                           
002400     03  Role-Block-Size         pic 9(2).                        
002500     03  Role-Min-Slots          pic 9(2).                        
002600     03  Role-Max-Slots          pic 9(2).                        
002700     03  filler                  pic x(16).                       
002800*                                                                 
