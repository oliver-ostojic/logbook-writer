000100*                                                                 
000200* SELECT For Assign-File.                                         
000300* 09/02/26 vbc - Created.                                         
000400*                                                                 
000500     select  Assign-File assign       ASSIGNFL                    
000600                        organization line sequential              
000700                        status       LB-Assign-Status.            
000800*                                                                 
