000100*                                                                 
000200* SELECT For Crwreq-File.                                         
000300* 09/02/26 vbc - Created.                                         
000400*                                                                 
000500     select  Crwreq-File assign       CRWREQFL                    
000600                        organization line sequential              
000700                        status       LB-Crwreq-Status.            
000800*                                                                 
