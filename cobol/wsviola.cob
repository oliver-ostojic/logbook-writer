000100*************************************************                 
000200*                                                *                
000300*  Record Definition For Violation Output      *                  
000400*       File                                     *                
000500*     Written by LBELIG (DIAG category only)    *                 
000600*     and appended to by LBAUDIT (all other      *                
000700*     categories) for the same run.              *                
000800*************************************************                 
000900*  File size 120 bytes.                                           
001000*                                                                 
001100* VIO-CATEGORY values -                                           
001200*   HOURLY, CREWROLE, COVERAGE, BREAK, GAP, ROLEMINMAX,           
001300*   ELIGIBILITY, BLOCKSIZE, CONSEC, PARKFIRST, ONEPERSLOT, DIAG.  
001400*                                                                 
001500* 09/02/26 vbc - Created.                                         
001600*                                                                 
001700 01  LB-Violation-Record.                                         
001800     03  Vio-Category            pic x(12).                       
001900     03  Vio-Crew-Id             pic x(8).                        
002000     03  Vio-Role                pic x(12).                       
002100     03  Vio-Hour                pic 9(2).                        
002200     03  Vio-Required             pic 9(3).                       
002300     03  Vio-Actual              pic 9(3).                        
002400     03  Vio-Text                pic x(60).                       
002500     03  filler                  pic x(20).                       
002600*                                                                 
