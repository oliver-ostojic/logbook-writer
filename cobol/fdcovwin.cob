000100*                                                                 
000200* FD For Covwin-File.                                             
000300* 09/02/26 vbc - Created.                                         
000400*                                                                 
000500 FD  Covwin-File.                                                 
000600 copy "wscovwin.cob".                                             
000700*                                                                 
