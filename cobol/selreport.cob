000100*                                                                 
000200* SELECT For the Audit Report Print File.                         
000300* 09/02/26 vbc - Created.                                         
000400*                                                                 
000500     select  Report-File assign       REPORTFL                    
000600                        organization line sequential              
000700                        status       LB-Report-Status.            
000800*                                                                 
