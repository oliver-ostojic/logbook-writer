000100*************************************************************     
000200*                                                            *    
000300*                Logbook Schedule Audit Suite               *     
000400*        Eligibility Build And Infeasibility Diagnostics    *     
000500*                                                            *    
000600*************************************************************     
000700*                                                                 
000800 identification division.                                         
000900*                                                                 
001000 program-id.          lbelig.                                     
001100 author.               V B Coen.                                  
001200 installation.         Applewood Computers.                       
001300 date-written.         14/03/89.                                  
001400 date-compiled.                                                   
001500 security.             Copyright (C) 1989-2026 V B Coen.          
001600                        Distributed under the GNU General         
001700                        Public License.  See file COPYING.        
001800*                                                                 
001900* Remarks.             Step U1 - builds, for every crew x slot    
002000*                       x role triple, whether the assignment     
002100*                       is permitted.  Step U3 - runs the four    
002200*                       infeasibility diagnostics over the U1     
002300*                       table and writes category DIAG records    
002400*                       to the violation file (opened output      
002500*                       here - lbaudit extends it later).         
002600*                                                                 
002700* Changes:                                                        
002800* 14/03/89 vbc - 1.0.00 Created for the Logbook audit suite.      
002900* 02/11/91 vbc - 1.0.01 Register window clamp moved ahead of      
003000*                       the permitted table build on the          
003100*                       analyst's say - was firing one run        
003200*                       late and letting REGISTER leak out of     
003300*                       window on the first pass.                 
003400* 19/07/94 jt  - 1.0.02 CC030 was using REQ-HOUR in place of      
003500*                       the window's own start/end hour -         
003600*                       coverage diagnostics were short by a      
003700*                       whole window.                             
003800* 11/05/96 vbc - 1.0.03 Added LB004 for a bad OPEN that is not    
003900*                       a missing file condition (disk full on    
004000*                       the test rig tripped this).               
004100* 23/09/98 vbc - Y2K.  Checked - no 2 digit year fields in        
004200*                       this program or its copybooks.  No        
004300*                       change needed, logged per the review.     
004400* 14/04/02 vbc - 1.0.04 CC041 was not raising MIN-SHIFT-MIN-      
004500*                       FOR-BREAK to a whole number of slots      
004600*                       before the compare - short shifts were    
004700*                       escaping the break diagnostic.            
004800* 30/01/13 vbc - 1.0.05 Added WS-Abort-Sw so AA000 can test       
004900*                       the AA010 outcome without a GO TO out     
005000*                       of the paragraph.                         
005100* 07/06/19 rjc - 1.0.06 CC022 was counting a typo'd crew id as    
005200*                       zero permitted slots instead of           
005300*                       skipping it - ZZ810 now guards this.      
005400* 26/11/25 vbc - 1.0.07 Error-Messages table re-numbered onto     
005500*                       the house LBnnn/SYnnn scheme used         
005600*                       elsewhere in the suite.                   
005700* 09/02/26 vbc - 1.0.08 Tidy pass ahead of the 2026 pilot -       
005800*                       variable names and comments only.         
005900* 10/08/26 vbc - 1.0.09 AA037's default entry was zeroing Max-    
006000*                       Slots for a role not yet on file -        
006100*                       widened to 99 (unset) to match LBAUDIT's  
006200*                       own copy of this table build.             
006300* 10/08/26 vbc - 1.0.10 No code change here - WSPERMIT's Ct-      
006400*                       Pref-Brk-Timing given a raw alpha         
006500*                       redefine for dump lines, same habit as    
006600*                       WSWORK's Vio-Hour-Alpha.  Noted here      
006700*                       since this program shares the copybook.   
006800*                                                                 
006900 environment division.                                            
007000 copy "envdiv.cob".                                               
007100 input-output section.                                            
007200 file-control.                                                    
007300     copy "selstore.cob".                                         
007400     copy "selcrew.cob".                                          
007500     copy "selrolemd.cob".                                        
007600     copy "selhourrq.cob".                                        
007700     copy "selcrwreq.cob".                                        
007800     copy "selcovwin.cob".                                        
007900     copy "selviola.cob".                                         
008000*                                                                 
008100 data division.                                                   
008200 file section.                                                    
008300 copy "fdstore.cob".                                              
008400 copy "fdcrew.cob".                                               
008500 copy "fdrolemd.cob".                                             
008600 copy "fdhourrq.cob".                                             
008700 copy "fdcrwreq.cob".                                             
008800 copy "fdcovwin.cob".                                             
008900 copy "fdviola.cob".                                              
009000*                                                                 
009100 working-storage section.                                         
009200 77  Prog-Name            pic x(16)                               
009300         value "LBELIG (1.0.10)".                                 
009400*                                                                 
009500 copy "wsfstat.cob".                                              
009600 copy "wspermit.cob".                                             
009700 copy "wsslot.cob".                                               
009800 copy "wswork.cob".                                               
009900*                                                                 
010000*    Program local working storage - scratch subscripts and       
010100*    lookup keys used to drive the shared ZZ800/ZZ810 finders     
010200*    in place of a parameterised PERFORM, which this suite        
010300*    does not use (PERFORM of a paragraph takes no USING).        
010400*                                                                 
010500 01  WS-Lbelig-Data.                                              
010600     03  WS-Permit-Count      pic 9(5)  comp.                     
010700     03  WS-Elig-Sub          pic 9(2)  comp.                     
010800     03  WS-Slot-Zero         pic 9(2)  comp.                     
010900     03  WS-Slot-Crew-Ct      pic 9(3)  comp.                     
011000     03  WS-Hour-Min-Ct       pic 9(3)  comp.                     
011100     03  WS-Hour-Ix2          pic 9(2)  comp.                     
011200     03  WS-Quotient          pic 9(4)  comp.                     
011300     03  WS-Remainder         pic 9(4)  comp.                     
011400     03  WS-Rolelk-Name       pic x(12).                          
011500     03  WS-Crewlk-Id         pic x(8).                           
011600     03  WS-Hourchk-Role      pic x(12).                          
011700     03  WS-Hourchk-Req       pic 9(2).                           
011800     03  WS-Found-Sw          pic x     value "N".                
011900         88  Match-Found          value "Y".                      
012000     03  filler                pic x(04).                         
012100*                                                                 
012200 01  WS-Diag-Text-Tbl.                                            
012300     03  WS-Diag-Hourly       pic x(60)                           
012400         value "HOURLY REQUIREMENT CANNOT BE MET IN EVERY SLOT".  
012500     03  WS-Diag-Crwreq       pic x(60)                           
012600         value "CREW ROLE HOURS EXCEED THE PERMITTED SLOT COUNT". 
012700     03  WS-Diag-Covwin       pic x(60)                           
012800         value "COVERAGE WINDOW CANNOT BE MET IN THIS SLOT".      
012900     03  WS-Diag-Break        pic x(60)                           
013000         value "NO PERMITTED BREAK ROLE SLOT IN THE BREAK WINDOW".
013100     03  filler               pic x(04).                          
013200*                                                                 
013300 procedure division.                                              
013400*                                                                 
013500 aa000-Main.                                                      
013600     perform aa010-Open-Files thru aa010-Exit.                    
013700     if Abort-This-Run                                            
013800          go to aa099-Finish.                                     
013900     perform aa020-Load-Crew thru aa020-Exit.                     
014000     if WS-Crew-Count = zero                                      
014100          display LB002                                           
014200          go to aa099-Finish.                                     
014300     perform aa030-Load-Role thru aa030-Exit.                     
014400     perform aa040-Build-Permitted thru aa040-Exit.               
014500     perform cc010-Diag-Hourly thru cc010-Exit.                   
014600     perform cc020-Diag-Crwreq thru cc020-Exit.                   
014700     perform cc030-Diag-Covwin thru cc030-Exit.                   
014800     perform cc040-Diag-Break thru cc040-Exit.                    
014900 aa099-Finish.                                                    
015000     perform aa095-Close-Files thru aa095-Exit.                   
015100     stop run.                                                    
015200*                                                                 
015300*    AA010 series - open the masters, validate the slot width,    
015400*    clamp the register window into store hours.                  
015500*                                                                 
015600 aa010-Open-Files.                                                
015700     open input  Store-File                                       
015800                  Crew-File                                       
015900                  Rolemd-File                                     
016000                  Hourrq-File                                     
016100                  Crwreq-File                                     
016200                  Covwin-File.                                    
016300     open output Violation-File.                                  
016400     if not Store-Ok                                              
016500          display LB004                                           
016600          move "Y" to WS-Abort-Sw                                 
016700          go to aa010-Exit.                                       
016800     read Store-File                                              
016900          at end display LB001                                    
017000                  move "Y" to WS-Abort-Sw                         
017100                  go to aa010-Exit.                               
017200     perform aa011-Check-Slot-Width.                              
017300     if Abort-This-Run                                            
017400          go to aa010-Exit.                                       
017500     perform aa012-Clamp-Register.                                
017600 aa010-Exit.                                                      
017700     exit.                                                        
017800*                                                                 
017900 aa011-Check-Slot-Width.                                          
018000     if Store-Base-Slot-Min <= zero                               
018100          display LB003                                           
018200          move "Y" to WS-Abort-Sw                                 
018300          go to aa011-Exit.                                       
018400     divide 60 by Store-Base-Slot-Min                             
018500            giving WS-Quotient remainder WS-Remainder.            
018600     if WS-Remainder not = zero                                   
018700          display LB003                                           
018800          move "Y" to WS-Abort-Sw                                 
018900          go to aa011-Exit.                                       
019000     move WS-Quotient to WS-Slots-Per-Hour.                       
019100     compute WS-Max-Slots-Day = WS-Slots-Per-Hour * 24.           
019200 aa011-Exit.                                                      
019300     exit.                                                        
019400*                                                                 
019500 aa012-Clamp-Register.                                            
019600     if Store-Reg-Start-Min < Store-Open-Min                      
019700          move Store-Open-Min to Store-Reg-Start-Min.             
019800     if Store-Reg-Start-Min > Store-Close-Min                     
019900          move Store-Close-Min to Store-Reg-Start-Min.            
020000     if Store-Reg-End-Min < Store-Open-Min                        
020100          move Store-Open-Min to Store-Reg-End-Min.               
020200     if Store-Reg-End-Min > Store-Close-Min                       
020300          move Store-Close-Min to Store-Reg-End-Min.              
020400     if Store-Reg-End-Min not > Store-Reg-Start-Min               
020500          compute WS-Slot-Start-Min =                             
020600                  Store-Reg-Start-Min + Store-Base-Slot-Min       
020700          move Store-Close-Min to Store-Reg-End-Min               
020800          if WS-Slot-Start-Min < Store-Close-Min                  
020900               move WS-Slot-Start-Min to Store-Reg-End-Min.       
021000 aa012-Exit.                                                      
021100     exit.                                                        
021200*                                                                 
021300*    AA020 series - load the crew roster into WS-Crew-Tbl.        
021400*                                                                 
021500 aa020-Load-Crew.                                                 
021600     perform aa021-Read-Crew.                                     
021700     perform aa022-Store-Crew until Eof-Crew.                     
021800 aa020-Exit.                                                      
021900     exit.                                                        
022000*                                                                 
022100 aa021-Read-Crew.                                                 
022200     read Crew-File                                               
022300          at end move "Y" to WS-Eof-Crew-Sw.                      
022400 aa021-Exit.                                                      
022500     exit.                                                        
022600*                                                                 
022700 aa022-Store-Crew.                                                
022800     add 1 to WS-Crew-Count.                                      
022900     set Crew-Ix to WS-Crew-Count.                                
023000     move Crew-Id              to WS-Ct-Id (Crew-Ix).             
023100     move Crew-Name            to WS-Ct-Name (Crew-Ix).           
023200     move Crew-Shift-Start-Min to WS-Ct-Shift-St-Min (Crew-Ix).   
023300     move Crew-Shift-End-Min   to WS-Ct-Shift-En-Min (Crew-Ix).   
023400     move Crew-Can-Break       to WS-Ct-Can-Break (Crew-Ix).      
023500     move Crew-Can-Parking     to WS-Ct-Can-Parking (Crew-Ix).    
023600     move Crew-Pref-First-Role to WS-Ct-Pref-1st-Role (Crew-Ix).  
023700     move Crew-Pref-First-Wt   to WS-Ct-Pref-1st-Wt (Crew-Ix).    
023800     move Crew-Pref-Task       to WS-Ct-Pref-Task (Crew-Ix).      
023900     move Crew-Pref-Task-Wt    to WS-Ct-Pref-Task-Wt (Crew-Ix).   
024000     move Crew-Pref-Break-Timing                                  
024100                               to WS-Ct-Pref-Brk-Timing (Crew-Ix).
024200     move Crew-Pref-Break-Wt   to WS-Ct-Pref-Brk-Wt (Crew-Ix).    
024300     move Crew-Consec-Prod-Wt  to WS-Ct-Consec-Prod-Wt (Crew-Ix). 
024400     move Crew-Consec-Reg-Wt   to WS-Ct-Consec-Reg-Wt (Crew-Ix).  
024500     move Crew-Min-Reg-Hours   to WS-Ct-Min-Reg-Hours (Crew-Ix).  
024600     move Crew-Max-Reg-Hours   to WS-Ct-Max-Reg-Hours (Crew-Ix).  
024700     move Crew-Elig-Count      to WS-Ct-Elig-Count (Crew-Ix).     
024800     move "N"                  to WS-Ct-Has-Break (Crew-Ix).      
024900     move zero                 to WS-Ct-Pref-Score (Crew-Ix).     
025000     move zero to WS-Elig-Sub.                                    
025100     perform aa023-Copy-One-Elig                                  
025200        varying WS-Elig-Sub from 1 by 1 until WS-Elig-Sub > 10.   
025300     divide Crew-Shift-Start-Min by Store-Base-Slot-Min           
025400            giving WS-Ct-Shift-St-Sl (Crew-Ix)                    
025500            remainder WS-Remainder.                               
025600     divide Crew-Shift-End-Min by Store-Base-Slot-Min             
025700            giving WS-Quotient remainder WS-Remainder.            
025800     if WS-Remainder not = zero                                   
025900          add 1 to WS-Quotient.                                   
026000     if WS-Quotient > 48                                          
026100          move 48 to WS-Quotient.                                 
026200     move WS-Quotient to WS-Ct-Shift-En-Sl (Crew-Ix).             
026300     perform aa021-Read-Crew.                                     
026400 aa022-Exit.                                                      
026500     exit.                                                        
026600*                                                                 
026700 aa023-Copy-One-Elig.                                             
026800     move Crew-Elig-Role (WS-Elig-Sub)                            
026900                    to WS-Ct-Elig-Role (Crew-Ix WS-Elig-Sub).     
027000 aa023-Exit.                                                      
027100     exit.                                                        
027200*                                                                 
027300*    AA030 series - seed the four default universal roles, then   
027400*    union in every crew's eligibility list role names, then      
027500*    overlay any actual Rolemd-File records on top.               
027600*                                                                 
027700 aa030-Load-Role.                                                 
027800     perform aa031-Seed-Universal.                                
027900     perform aa032-Union-Crew-Roles                               
028000        varying Crew-Ix from 1 by 1 until Crew-Ix > WS-Crew-Count.
028100     perform aa033-Read-Rolemd.                                   
028200     perform aa034-Apply-Rolemd until Eof-Rolemd.                 
028300 aa030-Exit.                                                      
028400     exit.                                                        
028500*                                                                 
028600 aa031-Seed-Universal.                                            
028700     move zero to WS-Role-Count.                                  
028800     move "REGISTER    "  to WS-Rolelk-Name.                      
028900     perform aa037-Add-Role-If-New.                               
029000     move "Y" to WS-Rt-Is-Universal (Role-Ix).                    
029100     move "PRODUCT     "  to WS-Rolelk-Name.                      
029200     perform aa037-Add-Role-If-New.                               
029300     move "Y" to WS-Rt-Is-Universal (Role-Ix).                    
029400     move "PARKING_HELM" to WS-Rolelk-Name.                       
029500     perform aa037-Add-Role-If-New.                               
029600     move "Y" to WS-Rt-Is-Universal (Role-Ix).                    
029700     move "Y" to WS-Rt-Is-Parking-Role (Role-Ix).                 
029800     move "MEAL_BREAK  " to WS-Rolelk-Name.                       
029900     perform aa037-Add-Role-If-New.                               
030000     move "Y" to WS-Rt-Is-Universal (Role-Ix).                    
030100     move "Y" to WS-Rt-Is-Break-Role (Role-Ix).                   
030200 aa031-Exit.                                                      
030300     exit.                                                        
030400*                                                                 
030500 aa032-Union-Crew-Roles.                                          
030600     move zero to WS-Elig-Sub.                                    
030700     perform aa032a-Union-One-Elig                                
030800        varying WS-Elig-Sub from 1 by 1                           
030900        until WS-Elig-Sub > WS-Ct-Elig-Count (Crew-Ix).           
031000 aa032-Exit.                                                      
031100     exit.                                                        
031200*                                                                 
031300 aa032a-Union-One-Elig.                                           
031400     move WS-Ct-Elig-Role (Crew-Ix WS-Elig-Sub)                   
031500                    to WS-Rolelk-Name.                            
031600     if WS-Rolelk-Name not = spaces                               
031700          perform aa037-Add-Role-If-New.                          
031800 aa032a-Exit.                                                     
031900     exit.                                                        
032000*                                                                 
032100 aa033-Read-Rolemd.                                               
032200     read Rolemd-File                                             
032300          at end move "Y" to WS-Eof-Rolemd-Sw.                    
032400 aa033-Exit.                                                      
032500     exit.                                                        
032600*                                                                 
032700 aa034-Apply-Rolemd.                                              
032800     move Role-Name to WS-Rolelk-Name.                            
032900     perform aa037-Add-Role-If-New.                               
033000     move Role-Is-Universal    to WS-Rt-Is-Universal (Role-Ix).   
033100     move Role-Is-Break-Role   to WS-Rt-Is-Break-Role (Role-Ix).  
033200     move Role-Is-Parking-Role to WS-Rt-Is-Parking-Role (Role-Ix).
033300     move Role-Allow-Outside-Hrs                                  
033400                               to WS-Rt-Allow-Outside (Role-Ix).  
033500     move Role-Is-Consecutive  to WS-Rt-Is-Consecutive (Role-Ix). 
033600     move Role-Must-Be-Consec  to WS-Rt-Must-Be-Consec (Role-Ix). 
033700     move Role-Block-Size      to WS-Rt-Block-Size (Role-Ix).     
033800     move Role-Min-Slots       to WS-Rt-Min-Slots (Role-Ix).      
033900     move Role-Max-Slots       to WS-Rt-Max-Slots (Role-Ix).      
034000     perform aa033-Read-Rolemd.                                   
034100 aa034-Exit.                                                      
034200     exit.                                                        
034300*                                                                 
034400*    AA037 - find WS-Rolelk-Name in the role table, adding a      
034500*    default entry (block size 1, no min/max, all flags N) if     
034600*    it is not there yet.  Leaves Role-Ix on the entry either     
034700*    way, same as ZZ800 below - kept separate as this one may     
034800*    also add a row, which a pure finder never does.              
034900*                                                                 
035000 aa037-Add-Role-If-New.                                           
035100     perform zz800-Find-Role.                                     
035200     if Match-Found                                               
035300          go to aa037-Exit.                                       
035400     add 1 to WS-Role-Count.                                      
035500     set Role-Ix to WS-Role-Count.                                
035600     move WS-Rolelk-Name to WS-Rt-Name (Role-Ix).                 
035700     move "N" to WS-Rt-Is-Universal (Role-Ix).                    
035800     move "N" to WS-Rt-Is-Break-Role (Role-Ix).                   
035900     move "N" to WS-Rt-Is-Parking-Role (Role-Ix).                 
036000     move "N" to WS-Rt-Allow-Outside (Role-Ix).                   
036100     move "N" to WS-Rt-Is-Consecutive (Role-Ix).                  
036200     move "N" to WS-Rt-Must-Be-Consec (Role-Ix).                  
036300     move 1    to WS-Rt-Block-Size (Role-Ix).                     
036400     move zero to WS-Rt-Min-Slots (Role-Ix).                      
036500     move 99   to WS-Rt-Max-Slots (Role-Ix).                      
036600 aa037-Exit.                                                      
036700     exit.                                                        
036800*                                                                 
036900*    AA040 series - Step U1.  For every crew/role/slot triple in  
037000*    range, the three eligibility rules off the spec decide Y/N.  
037100*                                                                 
037200 aa040-Build-Permitted.                                           
037300     move zero to WS-Permit-Count.                                
037400     perform aa041-Build-Crew-Roles                               
037500        varying Pt-Crew-Ix from 1 by 1                            
037600        until Pt-Crew-Ix > WS-Crew-Count.                         
037700     move WS-Permit-Count to WS-Assign-Count.                     
037800 aa040-Exit.                                                      
037900     exit.                                                        
038000*                                                                 
038100 aa041-Build-Crew-Roles.                                          
038200     perform aa042-Build-Role-Slots                               
038300        varying Pt-Role-Ix from 1 by 1                            
038400        until Pt-Role-Ix > WS-Role-Count.                         
038500 aa041-Exit.                                                      
038600     exit.                                                        
038700*                                                                 
038800 aa042-Build-Role-Slots.                                          
038900     perform aa043-Build-One-Slot                                 
039000        varying Pt-Slot-Ix from 1 by 1 until Pt-Slot-Ix > 48.     
039100 aa042-Exit.                                                      
039200     exit.                                                        
039300*                                                                 
039400 aa043-Build-One-Slot.                                            
039500     move "N" to WS-Pt-Slot (Pt-Crew-Ix Pt-Role-Ix Pt-Slot-Ix).   
039600     compute WS-Slot-Zero = Pt-Slot-Ix - 1.                       
039700     if WS-Slot-Zero < WS-Ct-Shift-St-Sl (Pt-Crew-Ix)             
039800          go to aa043-Exit.                                       
039900     if WS-Slot-Zero not < WS-Ct-Shift-En-Sl (Pt-Crew-Ix)         
040000          go to aa043-Exit.                                       
040100     if WS-Rt-Is-Universal (Pt-Role-Ix) = "Y"                     
040200          move "Y" to WS-Found-Sw                                 
040300     else                                                         
040400          perform aa044-Check-Elig-List.                          
040500     if not Match-Found                                           
040600          go to aa043-Exit.                                       
040700     compute WS-Slot-Start-Min =                                  
040800             WS-Slot-Zero * Store-Base-Slot-Min.                  
040900     if (WS-Slot-Start-Min < Store-Open-Min or                    
041000         WS-Slot-Start-Min not < Store-Close-Min)                 
041100        and WS-Rt-Allow-Outside (Pt-Role-Ix) not = "Y"            
041200          go to aa043-Exit.                                       
041300     if WS-Rt-Name (Pt-Role-Ix) = "REGISTER    "                  
041400          if WS-Slot-Start-Min < Store-Reg-Start-Min or           
041500             WS-Slot-Start-Min not < Store-Reg-End-Min            
041600               go to aa043-Exit.                                  
041700     move "Y" to WS-Pt-Slot (Pt-Crew-Ix Pt-Role-Ix Pt-Slot-Ix).   
041800     add 1 to WS-Permit-Count.                                    
041900 aa043-Exit.                                                      
042000     exit.                                                        
042100*                                                                 
042200 aa044-Check-Elig-List.                                           
042300     move "N" to WS-Found-Sw.                                     
042400     move zero to WS-Elig-Sub.                                    
042500     perform aa044a-Check-One-Elig                                
042600        varying WS-Elig-Sub from 1 by 1                           
042700        until WS-Elig-Sub > WS-Ct-Elig-Count (Pt-Crew-Ix)         
042800           or Match-Found.                                        
042900 aa044-Exit.                                                      
043000     exit.                                                        
043100*                                                                 
043200 aa044a-Check-One-Elig.                                           
043300     if WS-Ct-Elig-Role (Pt-Crew-Ix WS-Elig-Sub)                  
043400        = WS-Rt-Name (Pt-Role-Ix)                                 
043500          move "Y" to WS-Found-Sw.                                
043600 aa044a-Exit.                                                     
043700     exit.                                                        
043800*                                                                 
043900*    CC010 series - U3 step 1, hourly staffing diagnostics.       
044000*                                                                 
044100 cc010-Diag-Hourly.                                               
044200     perform cc011-Read-Hourrq.                                   
044300     perform cc012-Process-Hourrq until Eof-Hourrq.               
044400 cc010-Exit.                                                      
044500     exit.                                                        
044600*                                                                 
044700 cc011-Read-Hourrq.                                               
044800     read Hourrq-File                                             
044900          at end move "Y" to WS-Eof-Hourrq-Sw.                    
045000 cc011-Exit.                                                      
045100     exit.                                                        
045200*                                                                 
045300 cc012-Process-Hourrq.                                            
045400     if Hreq-Register > zero                                      
045500          move "REGISTER    " to WS-Hourchk-Role                  
045600          move Hreq-Register  to WS-Hourchk-Req                   
045700          perform cc013-Check-Hourrq-Role.                        
045800     if Hreq-Product > zero                                       
045900          move "PRODUCT     " to WS-Hourchk-Role                  
046000          move Hreq-Product   to WS-Hourchk-Req                   
046100          perform cc013-Check-Hourrq-Role.                        
046200     if Hreq-Parking > zero                                       
046300          move "PARKING_HELM" to WS-Hourchk-Role                  
046400          move Hreq-Parking   to WS-Hourchk-Req                   
046500          perform cc013-Check-Hourrq-Role.                        
046600     perform cc011-Read-Hourrq.                                   
046700 cc012-Exit.                                                      
046800     exit.                                                        
046900*                                                                 
047000 cc013-Check-Hourrq-Role.                                         
047100     move WS-Hourchk-Role to WS-Rolelk-Name.                      
047200     perform zz800-Find-Role.                                     
047300     if not Match-Found                                           
047400          go to cc013-Exit.                                       
047500     move 99 to WS-Hour-Min-Ct.                                   
047600     move zero to WS-Hour-Ix2.                                    
047700     perform cc014-Check-One-Slot                                 
047800        varying WS-Hour-Ix2 from zero by 1                        
047900        until WS-Hour-Ix2 = WS-Slots-Per-Hour.                    
048000     if WS-Hour-Min-Ct < WS-Hourchk-Req                           
048100          perform cc015-Write-Hourrq-Diag.                        
048200 cc013-Exit.                                                      
048300     exit.                                                        
048400*                                                                 
048500 cc014-Check-One-Slot.                                            
048600     compute WS-Slot-Ix =                                         
048700             (Hreq-Hour * WS-Slots-Per-Hour) + WS-Hour-Ix2 + 1.   
048800     move zero to WS-Slot-Crew-Ct.                                
048900     perform cc014a-Count-Crew                                    
049000        varying Pt-Crew-Ix from 1 by 1                            
049100        until Pt-Crew-Ix > WS-Crew-Count.                         
049200     if WS-Slot-Crew-Ct < WS-Hour-Min-Ct                          
049300          move WS-Slot-Crew-Ct to WS-Hour-Min-Ct.                 
049400 cc014-Exit.                                                      
049500     exit.                                                        
049600*                                                                 
049700 cc014a-Count-Crew.                                               
049800     if WS-Pt-Slot (Pt-Crew-Ix Role-Ix WS-Slot-Ix) = "Y"          
049900          add 1 to WS-Slot-Crew-Ct.                               
050000 cc014a-Exit.                                                     
050100     exit.                                                        
050200*                                                                 
050300 cc015-Write-Hourrq-Diag.                                         
050400     move spaces to LB-Violation-Record.                          
050500     move "DIAG        " to Vio-Category.                         
050600     move WS-Hourchk-Role to Vio-Role.                            
050700     move Hreq-Hour       to Vio-Hour.                            
050800     move WS-Hourchk-Req  to Vio-Required.                        
050900     move WS-Hour-Min-Ct  to Vio-Actual.                          
051000     move WS-Diag-Hourly  to Vio-Text.                            
051100     perform zz900-Write-Viol.                                    
051200 cc015-Exit.                                                      
051300     exit.                                                        
051400*                                                                 
051500*    CC020 series - U3 step 2, crew role hour diagnostics.        
051600*                                                                 
051700 cc020-Diag-Crwreq.                                               
051800     perform cc021-Read-Crwreq.                                   
051900     perform cc022-Process-Crwreq until Eof-Crwreq.               
052000 cc020-Exit.                                                      
052100     exit.                                                        
052200*                                                                 
052300 cc021-Read-Crwreq.                                               
052400     read Crwreq-File                                             
052500          at end move "Y" to WS-Eof-Crwreq-Sw.                    
052600 cc021-Exit.                                                      
052700     exit.                                                        
052800*                                                                 
052900 cc022-Process-Crwreq.                                            
053000     move Crr-Crew-Id to WS-Crewlk-Id.                            
053100     perform zz810-Find-Crew.                                     
053200     if not Match-Found                                           
053300          go to cc022-Next.                                       
053400     move Crr-Role to WS-Rolelk-Name.                             
053500     perform zz800-Find-Role.                                     
053600     if not Match-Found                                           
053700          go to cc022-Next.                                       
053800     perform cc023-Count-Crwreq-Slots.                            
053900     compute WS-Hourchk-Req = Crr-Req-Hours * WS-Slots-Per-Hour.  
054000     if WS-Slot-Crew-Ct < WS-Hourchk-Req                          
054100          perform cc024-Write-Crwreq-Diag.                        
054200 cc022-Next.                                                      
054300     perform cc021-Read-Crwreq.                                   
054400 cc022-Exit.                                                      
054500     exit.                                                        
054600*                                                                 
054700 cc023-Count-Crwreq-Slots.                                        
054800     move zero to WS-Slot-Crew-Ct.                                
054900     perform cc023a-Count-One-Slot                                
055000        varying Pt-Slot-Ix from 1 by 1 until Pt-Slot-Ix > 48.     
055100 cc023-Exit.                                                      
055200     exit.                                                        
055300*                                                                 
055400 cc023a-Count-One-Slot.                                           
055500     if WS-Pt-Slot (Pt-Crew-Ix Role-Ix Pt-Slot-Ix) = "Y"          
055600          add 1 to WS-Slot-Crew-Ct.                               
055700 cc023a-Exit.                                                     
055800     exit.                                                        
055900*                                                                 
056000 cc024-Write-Crwreq-Diag.                                         
056100     move spaces to LB-Violation-Record.                          
056200     move "DIAG        " to Vio-Category.                         
056300     move Crr-Crew-Id    to Vio-Crew-Id.                          
056400     move Crr-Role       to Vio-Role.                             
056500     move 99              to Vio-Hour.                            
056600     move WS-Hourchk-Req  to Vio-Required.                        
056700     move WS-Slot-Crew-Ct to Vio-Actual.                          
056800     move WS-Diag-Crwreq  to Vio-Text.                            
056900     perform zz900-Write-Viol.                                    
057000 cc024-Exit.                                                      
057100     exit.                                                        
057200*                                                                 
057300*    CC030 series - U3 step 3, coverage window diagnostics.       
057400*                                                                 
057500 cc030-Diag-Covwin.                                               
057600     perform cc031-Read-Covwin.                                   
057700     perform cc032-Process-Covwin until Eof-Covwin.               
057800 cc030-Exit.                                                      
057900     exit.                                                        
058000*                                                                 
058100 cc031-Read-Covwin.                                               
058200     read Covwin-File                                             
058300          at end move "Y" to WS-Eof-Covwin-Sw.                    
058400 cc031-Exit.                                                      
058500     exit.                                                        
058600*                                                                 
058700 cc032-Process-Covwin.                                            
058800     move Cw-Role to WS-Rolelk-Name.                              
058900     perform zz800-Find-Role.                                     
059000     if not Match-Found                                           
059100          go to cc032-Next.                                       
059200     perform cc033-Check-One-Hour                                 
059300        varying WS-Hour-Ix from Cw-Start-Hour by 1                
059400        until WS-Hour-Ix = Cw-End-Hour.                           
059500 cc032-Next.                                                      
059600     perform cc031-Read-Covwin.                                   
059700 cc032-Exit.                                                      
059800     exit.                                                        
059900*                                                                 
060000 cc033-Check-One-Hour.                                            
060100     perform cc034-Check-One-Slot                                 
060200        varying WS-Hour-Ix2 from zero by 1                        
060300        until WS-Hour-Ix2 = WS-Slots-Per-Hour.                    
060400 cc033-Exit.                                                      
060500     exit.                                                        
060600*                                                                 
060700 cc034-Check-One-Slot.                                            
060800     compute WS-Slot-Ix =                                         
060900             (WS-Hour-Ix * WS-Slots-Per-Hour) + WS-Hour-Ix2 + 1.  
061000     move zero to WS-Slot-Crew-Ct.                                
061100     perform cc034a-Count-Crew                                    
061200        varying Pt-Crew-Ix from 1 by 1                            
061300        until Pt-Crew-Ix > WS-Crew-Count.                         
061400     if WS-Slot-Crew-Ct < Cw-Req-Per-Hour                         
061500          perform cc035-Write-Covwin-Diag.                        
061600 cc034-Exit.                                                      
061700     exit.                                                        
061800*                                                                 
061900 cc034a-Count-Crew.                                               
062000     if WS-Pt-Slot (Pt-Crew-Ix Role-Ix WS-Slot-Ix) = "Y"          
062100          add 1 to WS-Slot-Crew-Ct.                               
062200 cc034a-Exit.                                                     
062300     exit.                                                        
062400*                                                                 
062500 cc035-Write-Covwin-Diag.                                         
062600     move spaces to LB-Violation-Record.                          
062700     move "DIAG        " to Vio-Category.                         
062800     move Cw-Role         to Vio-Role.                            
062900     move WS-Hour-Ix       to Vio-Hour.                           
063000     move Cw-Req-Per-Hour  to Vio-Required.                       
063100     move WS-Slot-Crew-Ct  to Vio-Actual.                         
063200     move WS-Diag-Covwin   to Vio-Text.                           
063300     perform zz900-Write-Viol.                                    
063400 cc035-Exit.                                                      
063500     exit.                                                        
063600*                                                                 
063700*    CC040 series - U3 step 4, meal break feasibility.            
063800*                                                                 
063900 cc040-Diag-Break.                                                
064000     perform zz820-Find-Break-Role.                               
064100     if not Match-Found                                           
064200          go to cc040-Exit.                                       
064300     perform cc041-Check-One-Crew                                 
064400        varying Pt-Crew-Ix from 1 by 1                            
064500        until Pt-Crew-Ix > WS-Crew-Count.                         
064600 cc040-Exit.                                                      
064700     exit.                                                        
064800*                                                                 
064900 cc041-Check-One-Crew.                                            
065000     if WS-Ct-Can-Break (Pt-Crew-Ix) = "N"                        
065100          go to cc041-Exit.                                       
065200     compute WS-Shift-Len-Sl =                                    
065300             WS-Ct-Shift-En-Sl (Pt-Crew-Ix)                       
065400           - WS-Ct-Shift-St-Sl (Pt-Crew-Ix).                      
065500     divide Store-Min-Shift-Break by Store-Base-Slot-Min          
065600            giving WS-Quotient remainder WS-Remainder.            
065700     if WS-Remainder not = zero                                   
065800          add 1 to WS-Quotient.                                   
065900     if WS-Shift-Len-Sl < WS-Quotient                             
066000          go to cc041-Exit.                                       
066100     perform cc042-Compute-Break-Window.                          
066200     perform cc043-Scan-Break-Window.                             
066300     if not Match-Found                                           
066400          perform cc044-Write-Break-Diag.                         
066500 cc041-Exit.                                                      
066600     exit.                                                        
066700*                                                                 
066800 cc042-Compute-Break-Window.                                      
066900     divide Store-Break-Win-Start by Store-Base-Slot-Min          
067000            giving WS-Quotient remainder WS-Remainder.            
067100     compute WS-Break-Earliest =                                  
067200             WS-Ct-Shift-St-Sl (Pt-Crew-Ix) + WS-Quotient.        
067300     divide Store-Break-Win-End by Store-Base-Slot-Min            
067400            giving WS-Quotient remainder WS-Remainder.            
067500     compute WS-Break-Latest =                                    
067600             WS-Ct-Shift-St-Sl (Pt-Crew-Ix) + WS-Quotient.        
067700     compute WS-Break-Max-Off =                                   
067800             WS-Ct-Shift-En-Sl (Pt-Crew-Ix) - 1.                  
067900     if WS-Break-Latest > WS-Break-Max-Off                        
068000          move WS-Break-Max-Off to WS-Break-Latest.               
068100     if WS-Break-Latest < WS-Break-Earliest                       
068200          move WS-Break-Earliest to WS-Break-Latest.              
068300 cc042-Exit.                                                      
068400     exit.                                                        
068500*                                                                 
068600 cc043-Scan-Break-Window.                                         
068700     move "N" to WS-Found-Sw.                                     
068800     perform cc043a-Check-One-Break-Slot                          
068900        varying WS-Slot-Ix2 from WS-Break-Earliest by 1           
069000        until WS-Slot-Ix2 > WS-Break-Latest or Match-Found.       
069100 cc043-Exit.                                                      
069200     exit.                                                        
069300*                                                                 
069400 cc043a-Check-One-Break-Slot.                                     
069500     compute WS-Slot-Ix = WS-Slot-Ix2 + 1.                        
069600     if WS-Pt-Slot (Pt-Crew-Ix Role-Ix WS-Slot-Ix) = "Y"          
069700          move "Y" to WS-Found-Sw.                                
069800 cc043a-Exit.                                                     
069900     exit.                                                        
070000*                                                                 
070100 cc044-Write-Break-Diag.                                          
070200     move spaces to LB-Violation-Record.                          
070300     move "DIAG        "     to Vio-Category.                     
070400     move WS-Ct-Id (Pt-Crew-Ix) to Vio-Crew-Id.                   
070500     move WS-Rt-Name (Role-Ix)  to Vio-Role.                      
070600     move 99                  to Vio-Hour.                        
070700     move 1                   to Vio-Required.                    
070800     move zero                to Vio-Actual.                      
070900     move WS-Diag-Break        to Vio-Text.                       
071000     perform zz900-Write-Viol.                                    
071100 cc044-Exit.                                                      
071200     exit.                                                        
071300*                                                                 
071400*    ZZ800/ZZ810/ZZ820 - shared finders.  Each leaves its index   
071500*    set and Match-Found on, off the lookup key the caller        
071600*    moved first - no PERFORM ever carries a USING in this        
071700*    suite, only CALL does that.                                  
071800*                                                                 
071900 zz800-Find-Role.                                                 
072000     move "N" to WS-Found-Sw.                                     
072100     set Role-Ix to 1.                                            
072200     search WS-Rt-Entry                                           
072300         when WS-Rt-Name (Role-Ix) = WS-Rolelk-Name               
072400              move "Y" to WS-Found-Sw.                            
072500 zz800-Exit.                                                      
072600     exit.                                                        
072700*                                                                 
072800 zz810-Find-Crew.                                                 
072900     move "N" to WS-Found-Sw.                                     
073000     set Crew-Ix to 1.                                            
073100     search WS-Crew-Entry                                         
073200         when WS-Ct-Id (Crew-Ix) = WS-Crewlk-Id                   
073300              move "Y" to WS-Found-Sw.                            
073400     if Match-Found                                               
073500          set Pt-Crew-Ix to Crew-Ix.                              
073600 zz810-Exit.                                                      
073700     exit.                                                        
073800*                                                                 
073900 zz820-Find-Break-Role.                                           
074000     move "N" to WS-Found-Sw.                                     
074100     set Role-Ix to 1.                                            
074200     search WS-Rt-Entry                                           
074300         when WS-Rt-Is-Break-Role (Role-Ix) = "Y"                 
074400              move "Y" to WS-Found-Sw.                            
074500 zz820-Exit.                                                      
074600     exit.                                                        
074700*                                                                 
074800*    ZZ900 - write the violation record the caller has already    
074900*    built into LB-Violation-Record, bump the run counter.        
075000*                                                                 
075100 zz900-Write-Viol.                                                
075200     write LB-Violation-Record.                                   
075300     add 1 to WS-Vio-Count.                                       
075400 zz900-Exit.                                                      
075500     exit.                                                        
075600*                                                                 
075700*    AA095 - close every master plus the violation file, one      
075800*    file status check each, logged but not fatal this late.      
075900*                                                                 
076000 aa095-Close-Files.                                               
076100     close Store-File Crew-File Rolemd-File Hourrq-File           
076200           Crwreq-File Covwin-File Violation-File.                
076300     if not Store-Ok and not Store-Eof                            
076400          display SY001.                                          
076500 aa095-Exit.                                                      
076600     exit.                                                        
